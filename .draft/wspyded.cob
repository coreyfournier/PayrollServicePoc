*******************************************
*                                          *
*  Record Definition For Py Deduction     *
*           File                          *
*     Uses Ded-Employee-Id +              *
*          Ded-Deduction-Id as key        *
*******************************************
* File size approx 87 bytes.
*
* 25/10/25 vbc - Created.
* 08/11/25 vbc - Rec size changed.
* 12/11/25 vbc - and again - less.
* 15/11/25 vbc - again more + 9.
* 28/12/25 vbc - Consider increasing table to support a.n.other
*                new ded rates.
* 16/01/26 vbc - Increased size by 2.
* 21/04/26 vbc - 2.0.00 Reworked - this used to be the company-wide
*                FWT/SWT/LWT/FICA/SDI/FUTA/SUI/EIC config block with
*                its own rate tables (all now superseded by
*                wspybrk.cob and wspytcf.cob). Record now carries
*                one employee election per deduction-id, repeating,
*                exactly as posted by the benefits/deductions feed.
* 05/05/26 vbc - Rec size comment corrected to 87 - nobody updated
*                it when the Employee-Id/Deduction-Id fields grew
*                to x(36) GUIDs above.
*
 01  PY-Deduction-Record.
     03  Ded-Employee-Id           pic x(36).
     03  Ded-Deduction-Id          pic x(36).
*                                  Dollar amount, or a whole-number
*                                  percentage (5.00 = 5%) - see
*                                  Ded-Is-Percentage below.
     03  Ded-Amount                pic s9(7)v99   comp-3.
*                                  Y = Amount is a % of gross pay,
*                                  N = Amount is flat dollars.
     03  Ded-Is-Percentage         pic x.
*                                  Y = deduction currently in effect,
*                                  N = withheld/deactivated.
     03  Ded-Is-Active             pic x.
     03  filler                    pic x(08).
*
