*******************************************
*                                          *
*  Working Storage For Tax Calculator     *
*       Bracket & Rate Tables             *
*                                          *
*  Federal brackets are annual upper-     *
*  bound / marginal-rate pairs, walked    *
*  in ascending order; State table is a   *
*  flat annual rate keyed by 2-letter     *
*  postal code.                           *
*******************************************
*
* 30/10/25 vbc - Created (as California Single/Married/Head
*                low-income-exempt & standard-deduction tables).
* 21/04/26 vbc - 2.0.00 Reworked - California-only tables replaced
*                by the full IRS single/married annual bracket
*                tables and the 50-state-plus-DC flat annual rate
*                table used by PY101. Values per the 2026 payroll
*                tax bulletin on file with Finance.
*
 01  PY-Tax-Bracket-Tables.
*                                  Single / Head-of-Household brackets.
     03  Brk-Federal-Single                    occurs 7.
         05  Brk-Single-Upper-Bound     pic s9(7)v99  comp-3.
         05  Brk-Single-Rate            pic s9v9999   comp-3.
*                                  Married / Married-Filing-Jointly.
     03  Brk-Federal-Married                   occurs 7.
         05  Brk-Married-Upper-Bound    pic s9(7)v99  comp-3.
         05  Brk-Married-Rate           pic s9v9999   comp-3.
*                                  Flat annual state rate, 51 entries.
     03  Brk-State-Count                pic 99        comp.
     03  Brk-State-Entries                     occurs 51.
         05  Brk-State-Code             pic xx.
         05  Brk-State-Rate             pic s9v9999   comp-3.
     03  filler                         pic x(10).
*
