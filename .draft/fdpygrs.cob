*
 FD  PY-GROSS-PAY-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 89 CHARACTERS
     DATA RECORD IS PY-Gross-Pay-Record.
     COPY "wspygrs.cob".
