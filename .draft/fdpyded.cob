*
 FD  PY-DEDUCTION-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 87 CHARACTERS
     DATA RECORD IS PY-Deduction-Record.
     COPY "wspyded.cob".
