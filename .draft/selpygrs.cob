*                                  Gross Pay input, line sequential,
*                                  posted by the upstream time &
*                                  attendance feed - read only.
 SELECT PY-GROSS-PAY-FILE
     ASSIGN TO GROSSPAY
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS PY-Grs-Status.
