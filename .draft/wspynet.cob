*******************************************
*                                          *
*  Record Definition For Net Pay Result   *
*           File                          *
*     Uses Net-Employee-Id +              *
*          Net-Pay-Period-No as key       *
*******************************************
* File size approx 135 bytes.
*
* 29/10/25 vbc - Created (as Chk, Check/Payment Register record).
* 02/02/26 vbc - One more Amt occurance = 16.
* 21/04/26 vbc - 2.0.00 Reworked as Net-Pay-Result-Record, one row
*                per employee per pay period posted by PY100. The
*                old 16-occurrence Chk-Amt table (one slot per
*                check-writer deduction category) is replaced by
*                the named tax/deduction/net totals the net pay
*                run actually produces.
* 05/05/26 vbc - File size comment corrected to 135 - was still
*                carrying the old 16-occurrence Chk-Amt figure.
*
 01  PY-Net-Pay-Result-Record.
     03  Net-Employee-Id              pic x(36).
     03  Net-Pay-Period-No            pic 9(9).
     03  Net-Gross-Pay                pic s9(7)v99   comp-3.
     03  Net-Federal-Tax              pic s9(7)v99   comp-3.
     03  Net-State-Tax                pic s9(7)v99   comp-3.
     03  Net-Addl-Fed-Withholding     pic s9(7)v99   comp-3.
     03  Net-Addl-State-Withholding   pic s9(7)v99   comp-3.
*                                  Fed + State + the two withholdings.
     03  Net-Total-Tax                pic s9(7)v99   comp-3.
     03  Net-Total-Fixed-Deductions   pic s9(7)v99   comp-3.
     03  Net-Total-Percent-Deductions pic s9(7)v99   comp-3.
     03  Net-Total-Deductions         pic s9(7)v99   comp-3.
*                                  Gross - Total-Tax - Total-Deductions.
*                                  Not floored at zero - may go negative.
     03  Net-Pay                      pic s9(7)v99   comp-3.
     03  Net-Pay-Rate                 pic s9(7)v99   comp-3.
     03  Net-Pay-Type                 pic x.
     03  Net-Hours-Worked             pic s9(5)v99   comp-3.
     03  Net-Period-Start             pic x(10).
     03  Net-Period-End               pic x(10).
     03  filler                       pic x(10).
*
