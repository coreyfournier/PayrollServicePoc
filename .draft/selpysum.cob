*                                  Search Summary output, line
*                                  sequential, one per active
*                                  employee - write only.
 SELECT PY-SEARCH-SUMMARY-FILE
     ASSIGN TO SEARCHSUMMARY
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS PY-Sum-Status.
