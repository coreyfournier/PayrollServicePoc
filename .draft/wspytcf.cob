*******************************************
*                                          *
*  Record Definition For Tax Config       *
*           File                          *
*     Uses Txc-Employee-Id as key         *
*******************************************
* File size approx 83 bytes.
*
* Was the 3-table State/Local/stax withholding-rate layout; the
* rate tables themselves moved into wspybrk.cob (one table, as
* the 30/10/25 banner on that file always said they should be)
* and this copybook was freed up to carry the one record per
* employee that the net pay run actually keys on.
*
* 30/10/25 vbc - Created (as State Tax rate-table record).
* 21/04/26 vbc - 2.0.00 Reworked as per-employee Tax-Config-Record.
*                Withhold-Deduction-Amount/Num-Entries/Agency table
*                dropped (now in wspybrk.cob). Added Employee-Id,
*                Federal-Filing-Status, State & the two additional
*                flat withholding amounts carried from Pay.Run.
* 05/05/26 vbc - File size comment corrected to 83 - left at the
*                old rate-table figure after the rework above.
*
 01  PY-Tax-Config-Record.
     03  Txc-Employee-Id              pic x(36).
*                                  Single, Married, MarriedFilingJointly,
*                                  HeadOfHousehold, etc, as filed by HR.
     03  Txc-Federal-Filing-Status    pic x(20).
*                                  2-letter USA state/DC postal code,
*                                  or spaces if none on file.
     03  Txc-State                    pic xx.
     03  Txc-Addl-Fed-Withholding     pic s9(7)v99   comp-3.
     03  Txc-Addl-State-Withholding   pic s9(7)v99   comp-3.
     03  filler                       pic x(15).
*
