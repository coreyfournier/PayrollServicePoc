*
 FD  PY-TAX-CONFIG-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 83 CHARACTERS
     DATA RECORD IS PY-Tax-Config-Record.
     COPY "wspytcf.cob".
