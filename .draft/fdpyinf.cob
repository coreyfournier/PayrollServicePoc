*
 FD  PY-EMPLOYEE-INFO-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 207 CHARACTERS
     DATA RECORD IS PY-Employee-Info-Record.
     COPY "wspyinf.cob".
