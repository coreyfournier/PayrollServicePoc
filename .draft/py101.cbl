*****************************************************************
*                                                               *
*                  Payroll Tax Calculator                      *
*                                                               *
*          CALLed by PY100, computes the Federal and           *
*          State tax withheld for one pay period.              *
*                                                               *
*****************************************************************
*
 identification          division.
*
 program-id.             py101.
 author.                 V B Coen FBCS, FIDM, FIDPM.
 installation.           Applewood Computers.
 date-written.           31/10/1982.
 date-compiled.
 security.               Copyright (C) 1976-2026, Vincent Bryan Coen.
*                         Distributed under the GNU General Public
*                         License. See the file COPYING for details.
*
*    Remarks.            Tax Calculator.
*                         Computes Federal (progressive bracket) and
*                         State (flat annual rate) withholding for a
*                         single employee pay period, annualising on
*                         a 26 period year and de-annualising back.
*
*                         Was maps04, Date Validation & Conversion -
*                         see change log below.
*
*    Version.            See Prog-Name in Ws.
*
*    Called Modules.     None.
*
*    Functions Used.     None.
*
*    Files Used.         None - all tables passed on the Using list.
*
*    Error messages used.
* System wide.
*                         None.
* Program specific.
*                         None.
*
* Changes:
* 31/10/1982 vbc - Created (as maps04, Date Validation/Conversion).
* 05/02/02  vbc  - Converted to year 2k using dd/mm/YYYY.
* 29/01/09  vbc  - Migration to GNU Cobol, using intrinsic FUNCTIONs.
* 19/09/25  vbc  - 3.3.00 Version update and builds reset.
* 13/11/25  vbc  - Capitalise vars, paragraphs etc.
* 22/04/26  vbc  - 4.0.00 Reworked complete - this is now py101, the
*                  Tax Calculator CALLed from the net pay run. Date
*                  conversion logic and intrinsic FUNCTIONs removed
*                  throughout, replaced by table-driven Federal
*                  bracket and State flat-rate tax computation.
* 23/04/26  vbc  - Filing status match made case insensitive per
*                  HR - feed sends mixed case.
* 27/04/26  vbc  - Rounding confirmed as nearest cent, half up, to
*                  match Finance's own spreadsheet check figures.
* 05/05/26  vbc  - Pulled the UPSI-0 debug toggle & the Mar-Class/
*                  Sgl-Class condition-names out of Special-Names -
*                  filing status is matched on the upper-cased
*                  literal after Inspect Converting, the class test
*                  was never wired in. Annual tax figure now
*                  echoed to SYSOUT every call for Finance.
*
*************************************************************************
* Copyright Notice.
* ****************
*
* This notice supersedes all prior copyright notices & was updated
* 2024-04-16.
*
* These files and programs are part of the Applewood Computers
* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
* and later.
*
* This program is now free software; you can redistribute it and/or
* modify it under the terms listed here and of the GNU General
* Public License as published by the Free Software Foundation;
* version 3 and later as revised for PERSONAL USAGE ONLY and that
* includes for use within a business but EXCLUDES repackaging or
* for Resale, Rental or Hire in ANY way.
*
* ACAS is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*
* You should have received a copy of the GNU General Public License
* along with ACAS; see the file COPYING.
*************************************************************************
*
 environment             division.
*
 input-output            section.
 file-control.
*
 data                    division.
*
 working-storage         section.
*
 77  Prog-Name               pic x(17) value "py101   (4.00.00)".
*
 01  WS-Subscripts.
     03  WS-Sub1             pic 99      comp.
     03  WS-Sub2             pic 99      comp.
*
 01  WS-Status-Upper            pic x(20).
*
 01  WS-Filing-Status-Edit   redefines WS-Status-Upper.
     03  WS-Fs-First         pic x.
     03  filler              pic x(19).
*
 01  WS-Annual-Work.
     03  WS-Annual-Income    pic s9(9)v99  comp-3.
     03  WS-Annual-Tax       pic s9(9)v99  comp-3.
     03  WS-Prev-Bound       pic s9(7)v99  comp-3.
     03  WS-Taxable-Slice    pic s9(7)v99  comp-3.
     03  WS-State-Rate       pic s9v9999   comp-3.
*
 01  WS-Annual-Tax-Disp      redefines WS-Annual-Work.
     03  WS-Annual-Income-X  pic x(8).
     03  WS-Annual-Tax-X     pic x(8).
     03  filler              pic x(21).
*
 01  WS-Debug-Line.
     03  WS-Dbg-Literal      pic x(20)   value "PY101 ANNUAL TAX = ".
     03  WS-Dbg-Amount       pic zzzzzz9.99-.
*
 linkage                 section.
*
*********
* py101 *
*********
*
  01  PY101-Parms.
     03  PY101-Filing-Status     pic x(20).
     03  PY101-State             pic xx.
     03  PY101-Gross-Pay         pic s9(7)v99  comp-3.
     03  PY101-Federal-Tax       pic s9(7)v99  comp-3.
     03  PY101-State-Tax         pic s9(7)v99  comp-3.
*
 01  PY101-Tax-Result-Alt redefines PY101-Parms.
     03  filler                  pic x(22).
     03  PY101-Combined-Tax      pic s9(7)v99  comp-3
                                     occurs 2.
*
     copy "wspybrk.cob".
*
 procedure     division using PY101-Parms  PY-Tax-Bracket-Tables.
*
 aa000-Main                  section.
*
     move     zero              to PY101-Federal-Tax
                                    PY101-State-Tax.
     perform  bb010-Compute-Federal-Tax.
     perform  bb020-Compute-State-Tax.
     perform  zz090-Debug-Display.
     go       to aa000-Exit.
*
 aa000-Exit.
     exit     program.
*
*****************************************************
*  Annual Federal tax figure echoed to SYSOUT every  *
*  call - Finance balance this against their own     *
*  spreadsheet check figures (see change log).       *
*****************************************************
*
 zz090-Debug-Display.
*
     move     PY101-Federal-Tax to WS-Dbg-Amount.
     display  WS-Dbg-Literal WS-Dbg-Amount.
*
 zz090-Exit.
     exit.
*
*****************************************************
*  Federal Tax - progressive annual bracket walk    *
*  Filing status of Married / MarriedFilingJointly  *
*  (case insensitive) uses the Married table, all   *
*  other statuses use the Single table.             *
*****************************************************
*
 bb010-Compute-Federal-Tax.
*
     move     spaces            to WS-Status-Upper.
     move     PY101-Filing-Status
                                 to WS-Status-Upper.
     inspect  WS-Status-Upper converting
                  "abcdefghijklmnopqrstuvwxyz"
              to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     move     zero              to WS-Annual-Tax
                                    WS-Prev-Bound.
     compute  WS-Annual-Income  = PY101-Gross-Pay * 26.
*
     if       WS-Status-Upper = "MARRIED" or
              WS-Status-Upper = "MARRIEDFILINGJOINTLY"
              perform  bb012-Walk-Married-Brackets
                         thru bb012-Exit
                         varying WS-Sub1 from 1 by 1
                         until WS-Sub1 > 7
                         or    WS-Annual-Income not > WS-Prev-Bound
     else
              perform  bb014-Walk-Single-Brackets
                         thru bb014-Exit
                         varying WS-Sub1 from 1 by 1
                         until WS-Sub1 > 7
                         or    WS-Annual-Income not > WS-Prev-Bound
     end-if.
*
     compute  PY101-Federal-Tax rounded = WS-Annual-Tax / 26.
*
 bb010-Exit.
     exit.
*
 bb012-Walk-Married-Brackets.
*
     if       WS-Annual-Income > Brk-Married-Upper-Bound (WS-Sub1)
              compute WS-Taxable-Slice =
                      Brk-Married-Upper-Bound (WS-Sub1) - WS-Prev-Bound
     else
              compute WS-Taxable-Slice =
                      WS-Annual-Income - WS-Prev-Bound
     end-if.
*
     compute  WS-Annual-Tax rounded =
              WS-Annual-Tax +
              (WS-Taxable-Slice * Brk-Married-Rate (WS-Sub1)).
     move     Brk-Married-Upper-Bound (WS-Sub1)
                                 to WS-Prev-Bound.
*
 bb012-Exit.
     exit.
*
 bb014-Walk-Single-Brackets.
*
     if       WS-Annual-Income > Brk-Single-Upper-Bound (WS-Sub1)
              compute WS-Taxable-Slice =
                      Brk-Single-Upper-Bound (WS-Sub1) - WS-Prev-Bound
     else
              compute WS-Taxable-Slice =
                      WS-Annual-Income - WS-Prev-Bound
     end-if.
*
     compute  WS-Annual-Tax rounded =
              WS-Annual-Tax +
              (WS-Taxable-Slice * Brk-Single-Rate (WS-Sub1)).
     move     Brk-Single-Upper-Bound (WS-Sub1)
                                 to WS-Prev-Bound.
*
 bb014-Exit.
     exit.
*
*****************************************************
*  State Tax - flat annual rate by 2 letter postal  *
*  code. Blank State or an unrecognised code pays   *
*  no State tax.                                    *
*****************************************************
*
 bb020-Compute-State-Tax.
*
     if       PY101-State = spaces
              move zero         to PY101-State-Tax
              go to bb020-Exit.
*
     move     zero              to WS-State-Rate
                                    WS-Sub2.
     inspect  PY101-State converting
                  "abcdefghijklmnopqrstuvwxyz"
              to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*
     perform  bb022-Find-State-Rate
                thru bb022-Exit
                varying WS-Sub1 from 1 by 1
                until  WS-Sub1 > Brk-State-Count
                or     WS-Sub2 not = zero.
*
     compute  WS-Annual-Income  = PY101-Gross-Pay * 26.
     compute  WS-Annual-Tax     = WS-Annual-Income * WS-State-Rate.
     compute  PY101-State-Tax rounded = WS-Annual-Tax / 26.
*
 bb020-Exit.
     exit.
*
 bb022-Find-State-Rate.
*
     if       Brk-State-Code (WS-Sub1) = PY101-State
              move  WS-Sub1             to WS-Sub2
              move  Brk-State-Rate (WS-Sub1)
                                        to WS-State-Rate
     end-if.
*
 bb022-Exit.
     exit.
*
