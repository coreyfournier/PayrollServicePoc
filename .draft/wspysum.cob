*******************************************
*                                          *
*  Record Definition For Search Summary   *
*           File                          *
*     Uses Sum-Employee-Id as key         *
*******************************************
* File size approx 566 bytes.
*
* 29/10/25 vbc - Created (as His, Employee Pay History record, QTD
*                and YTD accumulator blocks).
* 09/12/25 vbc - Added extras DEDs for QTD & YTD.
* 17/03/26 vbc - MCare added for QTD & YTD.
* 21/04/26 vbc - 2.0.00 Reworked. The QTD/YTD running-total blocks
*                are superseded by Sum-Period-Table, which carries
*                the employee's own most recent net-pay results
*                (up to 4, oldest dropped first) instead of company
*                period-to-date accumulators - see PY200.
* 05/05/26 vbc - File size comment corrected to 566 - was still
*                carrying the old QTD/YTD His figure, miles out
*                after the Sum-Period-Table rework above.
*
 01  PY-Search-Summary-Record.
     03  Sum-Employee-Id           pic x(36).
     03  Sum-First-Name            pic x(40).
     03  Sum-Last-Name             pic x(40).
     03  Sum-Email                 pic x(60).
     03  Sum-Pay-Type              pic x.
     03  Sum-Pay-Rate              pic s9(7)v99   comp-3.
     03  Sum-Period-Hours          pic s9(5)v99   comp-3.
     03  Sum-Is-Active             pic x.
     03  Sum-Hire-Date             pic x(10).
*                                  How many of the 4 slots below are
*                                  populated, ascending by period no.
     03  Sum-Period-Count          pic 9.
     03  Sum-Period-Table                        occurs 4.
         05  Sum-Prd-Pay-Period-No            pic 9(9).
         05  Sum-Prd-Gross-Pay                pic s9(7)v99  comp-3.
         05  Sum-Prd-Federal-Tax              pic s9(7)v99  comp-3.
         05  Sum-Prd-State-Tax                pic s9(7)v99  comp-3.
         05  Sum-Prd-Addl-Fed-Withholding     pic s9(7)v99  comp-3.
         05  Sum-Prd-Addl-State-Withholding   pic s9(7)v99  comp-3.
         05  Sum-Prd-Total-Tax                pic s9(7)v99  comp-3.
         05  Sum-Prd-Total-Fixed-Deductions   pic s9(7)v99  comp-3.
         05  Sum-Prd-Total-Percent-Deductions pic s9(7)v99  comp-3.
         05  Sum-Prd-Total-Deductions         pic s9(7)v99  comp-3.
         05  Sum-Prd-Net-Pay                  pic s9(7)v99  comp-3.
         05  Sum-Prd-Pay-Rate                 pic s9(7)v99  comp-3.
         05  Sum-Prd-Pay-Type                 pic x.
         05  Sum-Prd-Hours-Worked             pic s9(5)v99  comp-3.
         05  Sum-Prd-Period-Start             pic x(10).
         05  Sum-Prd-Period-End               pic x(10).
     03  filler                    pic x(12).
*
