*                                  Employee Info input, line
*                                  sequential, from the people feed
*                                  - read only.
 SELECT PY-EMPLOYEE-INFO-FILE
     ASSIGN TO EMPLOYEEINFO
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS PY-Inf-Status.
