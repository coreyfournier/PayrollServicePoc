*****************************************************************
*                                                               *
*                Payroll Search Summary Extract                *
*                                                               *
*          Builds one Search Summary record per active         *
*          employee, carrying that employee's own most          *
*          recent 4 Net Pay Result records, for loading         *
*          into the people search index.                        *
*                                                               *
*****************************************************************
*
 identification          division.
*
 program-id.             py200.
 author.                 V B Coen FBCS, FIDM, FIDPM.
 installation.           Applewood Computers.
 date-written.           29/10/1985.
 date-compiled.
 security.               Copyright (C) 1976-2026 & later, Vincent
*                         Bryan Coen. Distributed under the GNU
*                         General Public License. See the file
*                         COPYING for details.
*
*    Remarks.            Search Summary Extract.
*                         Loads Employee-Info to an in-core table
*                         (last record for a given Employee-Id
*                         wins), then reads every Net-Pay-Result
*                         posted by py100, filing each one into the
*                         matching employee's own 4 slot period
*                         table, oldest dropped first. One summary
*                         record is then written per active
*                         employee.
*
*                         Was pyrgstr, Check/Payment Register
*                         Report - see change log below.
*
*    Version.            See Prog-Name In Ws.
*
*    Called Modules.     None.
*
*    Functions Used.     None.
*
*    Files used.
*                         pyinf.   Employee Info      (in)
*                         pynet.   Net Pay Result     (in)
*                         pysum.   Search Summary     (out)
*
*    Error messages used.
* System wide.
*                         SY001.
* Program specific.
*                         PY101 - PY104.
*
* Changes:
* 29/10/1985 vbc - 1.0.00 Created - Check/Payment Register Report.
* 02/02/1986 vbc        - Report layout tidy up.
* 19/09/25  vbc   - 3.3.00 Version update and builds reset.
* 22/04/26  vbc   - 4.0.00 Reworked complete as py200, the Search
*                  Summary Extract. Report Writer payment register
*                  dropped entirely - keyed Employee lookup dropped
*                  too, as Employee-Info & Net-Pay-Result are now
*                  both plain line sequential feeds with no keyed
*                  access. Employee table now loaded complete & the
*                  Net-Pay-Result feed is filed against it by a
*                  table scan, same pattern as py100 uses for Tax-
*                  Config & Deductions.
* 24/04/26  vbc   - Employee table sized at 3000 entries to match
*                  current headcount + room to grow.
* 28/04/26  vbc   - Confirmed with the search team that an employee
*                  with no Net-Pay-Result on the feed still gets a
*                  summary row, just with Sum-Period-Count zero.
* 05/05/26  vbc   - Pulled the UPSI-0 debug toggle & Active-Class
*                  condition-name out of Special-Names - active
*                  flag is tested on the literal "Y" already,
*                  nothing was ever wired to the switch. Employees-
*                  loaded count now echoed to SYSOUT every run.
*
*************************************************************************
* Copyright Notice.
* ****************
*
* This notice supersedes all prior copyright notices & was updated
* 2024-04-16.
*
* These files and programs are part of the Applewood Computers
* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
* and later.
*
* This program is now free software; you can redistribute it and/or
* modify it under the terms listed here and of the GNU General
* Public License as published by the Free Software Foundation;
* version 3 and later as revised for PERSONAL USAGE ONLY and that
* includes for use within a business but EXCLUDES repackaging or
* for Resale, Rental or Hire in ANY way.
*
* ACAS is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*
* You should have received a copy of the GNU General Public License
* along with ACAS; see the file COPYING.
*************************************************************************
*
 environment             division.
*
 input-output            section.
 file-control.
     copy "selpyinf.cob".
     copy "selpynet.cob".
     copy "selpysum.cob".
*
 data                    division.
*
 file section.
*
     copy "fdpyinf.cob".
     copy "fdpynet.cob".
     copy "fdpysum.cob".
*
 working-storage         section.
*
 77  Prog-Name               pic x(17) value "py200   (4.00.00)".
*
 01  WS-File-Status.
     03  PY-Inf-Status       pic xx      value "00".
     03  PY-Net-Status       pic xx      value "00".
     03  PY-Sum-Status       pic xx      value "00".
*
 01  WS-File-Status-Num  redefines WS-File-Status.
     03  WS-Fs-Num-1         pic 99.
     03  WS-Fs-Num-2         pic 99.
     03  WS-Fs-Num-3         pic 99.
*
 01  WS-Switches.
     03  WS-Inf-Eof-Sw       pic x       value "N".
         88  WS-Inf-Eof                  value "Y".
     03  WS-Net-Eof-Sw       pic x       value "N".
         88  WS-Net-Eof                  value "Y".
*
 01  WS-Subscripts.
     03  WS-Emp-Sub          pic 9(4)    comp.
     03  WS-Found-Sub        pic 9(4)    comp.
     03  WS-Emp-Loaded       pic 9(4)    comp value zero.
     03  WS-Prd-Sub          pic 9       comp.
     03  WS-Lowest-Sub       pic 9       comp.
*
 01  WS-Counters.
     03  WS-Sum-Written      pic 9(7)    comp value zero.
     03  WS-Sum-Written-Disp redefines WS-Sum-Written
                             pic 9(7).
     03  WS-Lowest-Period    pic 9(9)    comp value zero.
     03  WS-Lowest-Period-X  redefines WS-Lowest-Period
                             pic x(9).
*
*                                  In-core accumulator, one entry
*                                  per employee, built up from
*                                  Employee-Info then filed in
*                                  against the Net-Pay-Result feed.
*                                  Mirrors PY-Search-Summary-Record
*                                  field for field.
 01  WS-Employee-Table.
     03  WS-Emp-Entry        occurs 3000 times
                              indexed by WS-Emp-Idx.
         05  WS-Emp-Id               pic x(36).
         05  WS-Emp-First-Name       pic x(40).
         05  WS-Emp-Last-Name        pic x(40).
         05  WS-Emp-Email            pic x(60).
         05  WS-Emp-Pay-Type         pic x.
         05  WS-Emp-Pay-Rate         pic s9(7)v99  comp-3.
         05  WS-Emp-Period-Hours     pic s9(5)v99  comp-3.
         05  WS-Emp-Is-Active        pic x.
         05  WS-Emp-Hire-Date        pic x(10).
         05  WS-Emp-Period-Count     pic 9.
         05  WS-Emp-Period-Table     occurs 4.
             07  WS-Prd-Pay-Period-No          pic 9(9).
             07  WS-Prd-Gross-Pay              pic s9(7)v99  comp-3.
             07  WS-Prd-Federal-Tax            pic s9(7)v99  comp-3.
             07  WS-Prd-State-Tax              pic s9(7)v99  comp-3.
             07  WS-Prd-Addl-Fed-Withholding   pic s9(7)v99  comp-3.
             07  WS-Prd-Addl-State-Withholding pic s9(7)v99  comp-3.
             07  WS-Prd-Total-Tax              pic s9(7)v99  comp-3.
             07  WS-Prd-Total-Fixed-Ded        pic s9(7)v99  comp-3.
             07  WS-Prd-Total-Percent-Ded      pic s9(7)v99  comp-3.
             07  WS-Prd-Total-Deductions       pic s9(7)v99  comp-3.
             07  WS-Prd-Net-Pay                pic s9(7)v99  comp-3.
             07  WS-Prd-Pay-Rate               pic s9(7)v99  comp-3.
             07  WS-Prd-Pay-Type               pic x.
             07  WS-Prd-Hours-Worked           pic s9(5)v99  comp-3.
             07  WS-Prd-Period-Start           pic x(10).
             07  WS-Prd-Period-End             pic x(10).
*
*                                  One slot's worth of swap area for
*                                  the bubble-sort resequence below.
 01  WS-Prd-Swap.
     03  WS-Swap-Pay-Period-No          pic 9(9).
     03  WS-Swap-Gross-Pay              pic s9(7)v99  comp-3.
     03  WS-Swap-Federal-Tax            pic s9(7)v99  comp-3.
     03  WS-Swap-State-Tax              pic s9(7)v99  comp-3.
     03  WS-Swap-Addl-Fed-Withholding   pic s9(7)v99  comp-3.
     03  WS-Swap-Addl-State-Withholding pic s9(7)v99  comp-3.
     03  WS-Swap-Total-Tax              pic s9(7)v99  comp-3.
     03  WS-Swap-Total-Fixed-Ded        pic s9(7)v99  comp-3.
     03  WS-Swap-Total-Percent-Ded      pic s9(7)v99  comp-3.
     03  WS-Swap-Total-Deductions       pic s9(7)v99  comp-3.
     03  WS-Swap-Net-Pay                pic s9(7)v99  comp-3.
     03  WS-Swap-Pay-Rate               pic s9(7)v99  comp-3.
     03  WS-Swap-Pay-Type               pic x.
     03  WS-Swap-Hours-Worked           pic s9(5)v99  comp-3.
     03  WS-Swap-Period-Start           pic x(10).
     03  WS-Swap-Period-End             pic x(10).
*
 01  Error-Messages.
* System Wide.
     03  SY001      pic x(46) value "SY001 Aborting run - Note error and hit Return".
* Module Specific.
     03  PY101      pic x(40) value "PY101 Employee Info File - Open Error  ".
     03  PY102      pic x(40) value "PY102 Net Pay Result File - Open Error ".
     03  PY103      pic x(40) value "PY103 Search Summary File - Open Error ".
     03  PY104      pic x(40) value "PY104 Search Summary File - Write Error".
*
 01  WS-Eval-Msg             pic x(40)    value spaces.
*
 01  WS-Run-Summary.
     03  filler              pic x(24) value "PY200 SUMMARIES WRITTEN=".
     03  WS-Sum-Write-Disp   pic zzzzzz9.
*
 linkage                 section.
*
 procedure     division.
*
 aa000-Main                  section.
*
     perform  aa010-Open-Py-Files.
     perform  aa020-Load-Employee-Table.
     perform  aa030-Load-Net-Pay-History.
     perform  aa050-Write-Summaries.
     perform  aa060-Run-Summary.
     perform  aa099-Close-Py-Files.
     stop     run.
*
 aa000-Exit.
     exit     section.
*
*****************************************************
*  Open Employee Info & Net Pay Result for input,   *
*  Search Summary for output. Abort on any error.   *
*****************************************************
*
 aa010-Open-Py-Files.
*
     open     input  PY-EMPLOYEE-INFO-FILE.
     if       PY-Inf-Status not = "00"
              move PY101 to WS-Eval-Msg
              perform zz040-Evaluate-Message thru zz040-Exit.
*
     open     input  PY-NET-PAY-OUTPUT-FILE.
     if       PY-Net-Status not = "00"
              move PY102 to WS-Eval-Msg
              perform zz040-Evaluate-Message thru zz040-Exit.
*
     open     output PY-SEARCH-SUMMARY-FILE.
     if       PY-Sum-Status not = "00"
              move PY103 to WS-Eval-Msg
              perform zz040-Evaluate-Message thru zz040-Exit.
*
 aa010-Exit.
     exit.
*
*****************************************************
*  Load Employee-Info complete. Last record for a   *
*  given Employee-Id on the feed wins, so later     *
*  entries overwrite earlier ones in place.          *
*****************************************************
*
 aa020-Load-Employee-Table.
*
     read     PY-EMPLOYEE-INFO-FILE
              at end move "Y" to WS-Inf-Eof-Sw.
*
     perform  aa022-Load-One-Employee
                thru aa022-Exit
                until WS-Inf-Eof.
*
 aa020-Exit.
     exit.
*
 aa022-Load-One-Employee.
*
     move     zero            to WS-Found-Sub.
     perform  aa024-Scan-Employee-Id
                thru aa024-Exit
                varying WS-Emp-Sub from 1 by 1
                until WS-Emp-Sub > WS-Emp-Loaded
                or    WS-Found-Sub not = zero.
*
     if       WS-Found-Sub = zero
              add  1                 to WS-Emp-Loaded
              if   WS-Emp-Loaded > 3000
                   move "WS-EMPLOYEE-TABLE FULL - RUN ABORTED" to WS-Eval-Msg
                   perform zz040-Evaluate-Message thru zz040-Exit
              end-if
              move WS-Emp-Loaded     to WS-Found-Sub
     end-if.
*
     set      WS-Emp-Idx      to WS-Found-Sub.
     move     Inf-Employee-Id to WS-Emp-Id            (WS-Emp-Idx).
     move     Inf-First-Name  to WS-Emp-First-Name    (WS-Emp-Idx).
     move     Inf-Last-Name   to WS-Emp-Last-Name     (WS-Emp-Idx).
     move     Inf-Email       to WS-Emp-Email         (WS-Emp-Idx).
     move     Inf-Pay-Type    to WS-Emp-Pay-Type      (WS-Emp-Idx).
     move     Inf-Pay-Rate    to WS-Emp-Pay-Rate      (WS-Emp-Idx).
     move     Inf-Period-Hours
                             to WS-Emp-Period-Hours   (WS-Emp-Idx).
     move     Inf-Is-Active   to WS-Emp-Is-Active     (WS-Emp-Idx).
     move     Inf-Hire-Date   to WS-Emp-Hire-Date     (WS-Emp-Idx).
*
     read     PY-EMPLOYEE-INFO-FILE
              at end move "Y" to WS-Inf-Eof-Sw.
*
 aa022-Exit.
     exit.
*
 aa024-Scan-Employee-Id.
*
     if       WS-Emp-Id (WS-Emp-Sub) = Inf-Employee-Id
              move WS-Emp-Sub to WS-Found-Sub.
*
 aa024-Exit.
     exit.
*
*****************************************************
*  Read every Net-Pay-Result & file it against the  *
*  matching employee's period table. A result for   *
*  an employee with no Employee-Info is dropped, as *
*  there is nowhere to file it.                      *
*****************************************************
*
 aa030-Load-Net-Pay-History.
*
     read     PY-NET-PAY-OUTPUT-FILE
              at end move "Y" to WS-Net-Eof-Sw.
*
     perform  aa032-File-One-Result
                thru aa032-Exit
                until WS-Net-Eof.
*
 aa030-Exit.
     exit.
*
 aa032-File-One-Result.
*
     move     zero            to WS-Found-Sub.
     perform  aa024-Scan-Employee-Id-2
                thru aa024x-Exit
                varying WS-Emp-Sub from 1 by 1
                until WS-Emp-Sub > WS-Emp-Loaded
                or    WS-Found-Sub not = zero.
*
     if       WS-Found-Sub not = zero
              set  WS-Emp-Idx  to WS-Found-Sub
              perform bb010-Insert-Period.
*
     read     PY-NET-PAY-OUTPUT-FILE
              at end move "Y" to WS-Net-Eof-Sw.
*
 aa032-Exit.
     exit.
*
 aa024-Scan-Employee-Id-2.
*
     if       WS-Emp-Id (WS-Emp-Sub) = Net-Employee-Id
              move WS-Emp-Sub to WS-Found-Sub.
*
 aa024x-Exit.
     exit.
*
*****************************************************
*  File one Net-Pay-Result into the employee's own  *
*  4 slot period table, ascending by period number.  *
*  When the table is already full the lowest period  *
*  present is dropped to make room for the new one.  *
*****************************************************
*
 bb010-Insert-Period.
*
     if       WS-Emp-Period-Count (WS-Emp-Idx) < 4
              add  1            to WS-Emp-Period-Count (WS-Emp-Idx)
              move WS-Emp-Period-Count (WS-Emp-Idx) to WS-Prd-Sub
     else
              move 1            to WS-Lowest-Sub
              move WS-Prd-Pay-Period-No (WS-Emp-Idx WS-Lowest-Sub)
                                to WS-Lowest-Period
              perform bb012-Find-Lowest-Period
                        thru bb012-Exit
                        varying WS-Prd-Sub from 2 by 1
                        until WS-Prd-Sub > 4
              move WS-Lowest-Sub to WS-Prd-Sub
     end-if.
*
     move     Net-Pay-Period-No
                  to WS-Prd-Pay-Period-No          (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Gross-Pay
                  to WS-Prd-Gross-Pay              (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Federal-Tax
                  to WS-Prd-Federal-Tax            (WS-Emp-Idx WS-Prd-Sub).
     move     Net-State-Tax
                  to WS-Prd-State-Tax              (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Addl-Fed-Withholding
                  to WS-Prd-Addl-Fed-Withholding   (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Addl-State-Withholding
                  to WS-Prd-Addl-State-Withholding (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Total-Tax
                  to WS-Prd-Total-Tax              (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Total-Fixed-Deductions
                  to WS-Prd-Total-Fixed-Ded        (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Total-Percent-Deductions
                  to WS-Prd-Total-Percent-Ded      (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Total-Deductions
                  to WS-Prd-Total-Deductions       (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Pay
                  to WS-Prd-Net-Pay                (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Pay-Rate
                  to WS-Prd-Pay-Rate               (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Pay-Type
                  to WS-Prd-Pay-Type               (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Hours-Worked
                  to WS-Prd-Hours-Worked           (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Period-Start
                  to WS-Prd-Period-Start           (WS-Emp-Idx WS-Prd-Sub).
     move     Net-Period-End
                  to WS-Prd-Period-End             (WS-Emp-Idx WS-Prd-Sub).
*
     perform  bb020-Resequence-Periods.
*
 bb010-Exit.
     exit.
*
 bb012-Find-Lowest-Period.
*
     if       WS-Prd-Pay-Period-No (WS-Emp-Idx WS-Prd-Sub) < WS-Lowest-Period
              move WS-Prd-Sub  to WS-Lowest-Sub
              move WS-Prd-Pay-Period-No (WS-Emp-Idx WS-Prd-Sub)
                                to WS-Lowest-Period.
*
 bb012-Exit.
     exit.
*
*****************************************************
*  Bubble the 4 slots back into ascending period     *
*  order after a new one has been filed - simple     *
*  bubble pass is plenty for a 4 entry table.         *
*****************************************************
*
 bb020-Resequence-Periods.
*
     move     1               to WS-Prd-Sub.
     perform  bb022-Bubble-Pass
                thru bb022-Exit
                varying WS-Prd-Sub from 1 by 1
                until WS-Prd-Sub > 3.
*
 bb020-Exit.
     exit.
*
 bb022-Bubble-Pass.
*
     if       WS-Prd-Pay-Period-No (WS-Emp-Idx WS-Prd-Sub) >
              WS-Prd-Pay-Period-No (WS-Emp-Idx (WS-Prd-Sub + 1))
              and WS-Prd-Pay-Period-No (WS-Emp-Idx (WS-Prd-Sub + 1)) not = zero
              move WS-Emp-Period-Table (WS-Emp-Idx WS-Prd-Sub)
                                to WS-Prd-Swap
              move WS-Emp-Period-Table (WS-Emp-Idx (WS-Prd-Sub + 1))
                                to WS-Emp-Period-Table (WS-Emp-Idx WS-Prd-Sub)
              move WS-Prd-Swap  to WS-Emp-Period-Table (WS-Emp-Idx (WS-Prd-Sub + 1)).
*
 bb022-Exit.
     exit.
*
*****************************************************
*  One Search Summary record per active employee.   *
*  Inactive employees are suppressed completely.     *
*****************************************************
*
 aa050-Write-Summaries.
*
     perform  aa052-Write-One-Summary
                thru aa052-Exit
                varying WS-Emp-Sub from 1 by 1
                until WS-Emp-Sub > WS-Emp-Loaded.
*
 aa050-Exit.
     exit.
*
 aa052-Write-One-Summary.
*
     if       WS-Emp-Is-Active (WS-Emp-Sub) not = "Y"
              go to aa052-Exit.
*
     move     spaces          to PY-Search-Summary-Record.
     set      WS-Emp-Idx      to WS-Emp-Sub.
     move     WS-Emp-Id              (WS-Emp-Idx) to Sum-Employee-Id.
     move     WS-Emp-First-Name      (WS-Emp-Idx) to Sum-First-Name.
     move     WS-Emp-Last-Name       (WS-Emp-Idx) to Sum-Last-Name.
     move     WS-Emp-Email           (WS-Emp-Idx) to Sum-Email.
     move     WS-Emp-Pay-Type        (WS-Emp-Idx) to Sum-Pay-Type.
     move     WS-Emp-Pay-Rate        (WS-Emp-Idx) to Sum-Pay-Rate.
     move     WS-Emp-Period-Hours    (WS-Emp-Idx) to Sum-Period-Hours.
     move     WS-Emp-Is-Active       (WS-Emp-Idx) to Sum-Is-Active.
     move     WS-Emp-Hire-Date       (WS-Emp-Idx) to Sum-Hire-Date.
     move     WS-Emp-Period-Count    (WS-Emp-Idx) to Sum-Period-Count.
     move     WS-Emp-Period-Table    (WS-Emp-Idx) to Sum-Period-Table.
*
     write    PY-Search-Summary-Record.
     if       PY-Sum-Status not = "00"
              move PY104 to WS-Eval-Msg
              perform zz040-Evaluate-Message thru zz040-Exit.
*
     add      1               to WS-Sum-Written.
*
 aa052-Exit.
     exit.
*
*****************************************************
*  Record count to SYSOUT - no printed report.      *
*  Employees-loaded count always echoed alongside   *
*  it for balancing against the people feed count.  *
*****************************************************
*
 aa060-Run-Summary.
*
     move     WS-Sum-Written  to WS-Sum-Write-Disp.
     display  WS-Run-Summary.
     display  "PY200 EMPLOYEES LOADED " WS-Emp-Loaded.
*
 aa060-Exit.
     exit.
*
 aa099-Close-Py-Files.
*
     close    PY-EMPLOYEE-INFO-FILE
              PY-NET-PAY-OUTPUT-FILE
              PY-SEARCH-SUMMARY-FILE.
*
 aa099-Exit.
     exit.
*
*****************************************************
*  Common file-status error handler.                *
*****************************************************
*
 zz040-Evaluate-Message.
*
     display  SY001.
     display  WS-Eval-Msg.
     stop     run.
*
 zz040-Exit.
     exit.
*
