*                                  Tax Config input, line sequential,
*                                  one per employee - read only.
 SELECT PY-TAX-CONFIG-FILE
     ASSIGN TO TAXCONFIG
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS PY-Txc-Status.
