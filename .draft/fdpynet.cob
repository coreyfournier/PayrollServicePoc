*
 FD  PY-NET-PAY-OUTPUT-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 135 CHARACTERS
     DATA RECORD IS PY-Net-Pay-Result-Record.
     COPY "wspynet.cob".
