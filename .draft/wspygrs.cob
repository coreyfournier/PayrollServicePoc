*******************************************
*                                          *
* Record Definition For Gross Pay         *
*           File                          *
*     Uses Grs-Employee-Id + Grs-Pay-     *
*     Period-No as key                    *
*******************************************
* File size approx 89 bytes.
*
* Adapted 21/04/26 vbc from the old Pay Transactions (Hrs) layout
* to carry one Gross-Pay figure per employee per pay period as
* posted by the upstream time & attendance feed.
*
* 21/10/25 vbc - Created (as Hrs record, Pay Transactions File).
* 21/04/26 vbc - 2.0.00 Reworked as Gross-Pay-Record for the net
*                pay posting run. Emp-No (9(7) comp) replaced by
*                the employee GUID used by the feed. Added
*                Pay-Rate, Pay-Type, Hours-Worked & period dates.
*                Old Hrs-Effective-Date/Hrs-Rate/Hrs-Units dropped.
* 05/05/26 vbc - File size comment corrected to 89 - was left at
*                the old Hrs figure, FD didn't match the layout.
*
 01  PY-Gross-Pay-Record.
*                                  Employee GUID, key part 1.
     03  Grs-Employee-Id           pic x(36).
*                                  Sequential pay period no, key part 2.
     03  Grs-Pay-Period-No         pic 9(9).
     03  Grs-Pay-Rate              pic s9(7)v99   comp-3.
*                                  1 = hourly, other codes informational.
     03  Grs-Pay-Type              pic x.
     03  Grs-Gross-Pay             pic s9(7)v99   comp-3.
     03  Grs-Hours-Worked          pic s9(5)v99   comp-3.
*                                  Period dates, ccyy-mm-dd.
     03  Grs-Period-Start          pic x(10).
     03  Grs-Period-End            pic x(10).
     03  filler                    pic x(09).
*
