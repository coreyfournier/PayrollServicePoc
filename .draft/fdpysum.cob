*
 FD  PY-SEARCH-SUMMARY-FILE
     LABEL RECORDS ARE STANDARD
     RECORD CONTAINS 566 CHARACTERS
     DATA RECORD IS PY-Search-Summary-Record.
     COPY "wspysum.cob".
