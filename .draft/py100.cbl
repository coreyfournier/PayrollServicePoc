*****************************************************************
*                                                               *
*                  Payroll Net Pay Processor                   *
*                                                               *
*          Reads one Gross-Pay record per employee per         *
*          pay period, applies Tax & Deduction elections        *
*          on file and posts one Net-Pay-Result record.         *
*                                                               *
*****************************************************************
*
 identification          division.
*
 program-id.             py100.
 author.                 V B Coen FBCS, FIDM, FIDPM.
 installation.           Applewood Computers.
 date-written.           2/02/1986.
 date-compiled.
 security.               Copyright (C) 1976-2026 & later, Vincent
*                         Bryan Coen. Distributed under the GNU
*                         General Public License. See the file
*                         COPYING for details.
*
*    Remarks.            Net Pay Processor.
*                         Main payroll posting run. For every
*                         Gross-Pay record on the feed, looks up
*                         the employee's Tax-Config (if any) and
*                         calls py101 to get Federal & State tax,
*                         sums active Deductions from the in-core
*                         Deduction table & posts one Net-Pay-
*                         Result record.
*
*                         Was vacprint, Employee Vacation
*                         Reporting - see change log below.
*
*    Version.            See Prog-Name In Ws.
*
*    Called Modules.     py101 (Tax Calculator).
*
*    Functions Used.     None.
*
*    Files used.
*                         pygrs.   Gross Pay  (in)
*                         pytcf.   Tax Config (in, loaded to table)
*                         pyded.   Deductions (in, loaded to table)
*                         pynet.   Net Pay Result (out)
*
*    Error messages used.
* System wide.
*                         SY001, 10 & 13.
* Program specific.
*                         PY001 - PY006.
*
* Changes:
* 02/02/1986 vbc - 1.0.00 Created - Employee Vacation Reporting,
*                  started coding from empprint.
* 02/02/1986 vbc        - Completed but headings / details will
*                  be not aligned.
* 19/09/25  vbc   - 3.3.00 Version update and builds reset.
* 22/04/26  vbc   - 4.0.00 Reworked complete as py100, the Net Pay
*                  Processor. Report Writer vacation print dropped
*                  entire - run now reads Gross-Pay, posts Net-Pay-
*                  Result, no printed report. Tax-Config & Deduction
*                  held as in-core tables, loaded once at start of
*                  run, searched per Gross-Pay record (all three
*                  files are plain line sequential, no keyed access
*                  available to them).
* 23/04/26  vbc   - Deduction table sized at 5000 entries - Payroll
*                  to confirm that is enough headroom for all
*                  companies before go-live.
* 27/04/26  vbc   - Tax-Config table sized at 2000 entries, one row
*                  per employee, to match current headcount + 25%.
* 29/04/26  vbc   - Run summary record count & total net pay now
*                  written to SYSOUT at end of run per Finance
*                  request.
* 05/05/26  vbc   - Pulled the UPSI-0 debug toggle & Active-Class
*                  condition-name out of Special-Names - going
*                  nowhere, nobody was switching it, and the
*                  duplicate Is-Active test alongside it was
*                  confusing Payroll. Deduction check figures
*                  now echoed to SYSOUT every run instead.
*
*************************************************************************
* Copyright Notice.
* ****************
*
* This notice supersedes all prior copyright notices & was updated
* 2024-04-16.
*
* These files and programs are part of the Applewood Computers
* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
* and later.
*
* This program is now free software; you can redistribute it and/or
* modify it under the terms listed here and of the GNU General
* Public License as published by the Free Software Foundation;
* version 3 and later as revised for PERSONAL USAGE ONLY and that
* includes for use within a business but EXCLUDES repackaging or
* for Resale, Rental or Hire in ANY way.
*
* ACAS is distributed in the hope that it will be useful, but
* WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
*
* You should have received a copy of the GNU General Public License
* along with ACAS; see the file COPYING.
*************************************************************************
*
 environment             division.
*
 input-output            section.
 file-control.
     copy "selpygrs.cob".
     copy "selpytcf.cob".
     copy "selpyded.cob".
     copy "selpynet.cob".
*
 data                    division.
*
 file section.
*
     copy "fdpygrs.cob".
     copy "fdpytcf.cob".
     copy "fdpyded.cob".
     copy "fdpynet.cob".
*
 working-storage         section.
*
 77  Prog-Name               pic x(17) value "py100   (4.00.00)".
*
 01  WS-File-Status.
     03  PY-Grs-Status       pic xx      value "00".
     03  PY-Txc-Status       pic xx      value "00".
     03  PY-Ded-Status       pic xx      value "00".
     03  PY-Net-Status       pic xx      value "00".
*
 01  WS-File-Status-Num  redefines WS-File-Status.
     03  WS-Fs-Num-1         pic 99.
     03  WS-Fs-Num-2         pic 99.
     03  WS-Fs-Num-3         pic 99.
     03  WS-Fs-Num-4         pic 99.
*
 01  WS-Switches.
     03  WS-Grs-Eof-Sw       pic x       value "N".
         88  WS-Grs-Eof                  value "Y".
     03  WS-Txc-Eof-Sw       pic x       value "N".
         88  WS-Txc-Eof                  value "Y".
     03  WS-Ded-Eof-Sw       pic x       value "N".
         88  WS-Ded-Eof                  value "Y".
*
 01  WS-Subscripts.
     03  WS-Txc-Sub          pic 9(4)    comp.
     03  WS-Ded-Sub          pic 9(4)    comp.
     03  WS-Found-Sub        pic 9(4)    comp.
     03  WS-Txc-Loaded       pic 9(4)    comp value zero.
     03  WS-Ded-Loaded       pic 9(4)    comp value zero.
*
 01  WS-Counters.
     03  WS-Rec-Cnt          pic 9(7)    comp value zero.
     03  WS-Rec-Cnt-Disp redefines WS-Rec-Cnt
                             pic 9(7).
     03  WS-Net-Total        pic s9(9)v99  comp-3 value zero.
*
 01  WS-Deduction-Work.
     03  WS-Fixed-Total      pic s9(7)v99  comp-3.
     03  WS-Percent-Total    pic s9(7)v99  comp-3.
*
 01  WS-Deduction-Work-Disp  redefines WS-Deduction-Work.
     03  WS-Fixed-Total-X    pic x(5).
     03  WS-Percent-Total-X  pic x(5).
*
*                                  In-core Tax-Config table, one
*                                  entry per employee on the feed.
 01  WS-Tax-Config-Table.
     03  WS-Txc-Entry        occurs 2000 times
                              indexed by WS-Txc-Idx.
         05  WS-Txc-Emp-Id           pic x(36).
         05  WS-Txc-Filing-Status    pic x(20).
         05  WS-Txc-State            pic xx.
         05  WS-Txc-Addl-Fed         pic s9(7)v99  comp-3.
         05  WS-Txc-Addl-State       pic s9(7)v99  comp-3.
*
*                                  In-core Deduction table, one
*                                  entry per employee/deduction-id.
 01  WS-Deduction-Table.
     03  WS-Ded-Entry        occurs 5000 times
                              indexed by WS-Ded-Idx.
         05  WS-Ded-Emp-Id           pic x(36).
         05  WS-Ded-Amount           pic s9(7)v99  comp-3.
         05  WS-Ded-Is-Percentage    pic x.
         05  WS-Ded-Is-Active        pic x.
*
 01  Error-Messages.
* System Wide.
     03  SY001      pic x(46) value "SY001 Aborting run - Note error and hit Return".
     03  SY010      pic x(46) value "SY010 Terminal program not set to length => 28".
     03  SY013      pic x(47) value "SY013 Terminal program not set to Columns => 80".
* Module Specific.
     03  PY001      pic x(40) value "PY001 Gross Pay File - Open Error      ".
     03  PY002      pic x(40) value "PY002 Tax Config File - Open Error     ".
     03  PY003      pic x(40) value "PY003 Deduction File - Open Error      ".
     03  PY004      pic x(40) value "PY004 Net Pay Output File - Open Error ".
     03  PY005      pic x(40) value "PY005 Gross Pay File - Read Error      ".
     03  PY006      pic x(40) value "PY006 Net Pay Output File - Write Error".
*
 01  WS-Eval-Msg             pic x(40)    value spaces.
 01  WS-File-Id              pic x(06)    value spaces.
 01  Error-Code              pic 999      value zero.
*
 01  WS-Run-Summary.
     03  filler              pic x(20) value "PY100 RECORDS READ =".
     03  WS-Sum-Rec-Cnt      pic zzzzzz9.
     03  filler              pic x(20) value "  TOTAL NET PAY =".
     03  WS-Sum-Net-Total    pic z(7)9.99-.
*
*                                  Federal bracket & State flat-rate
*                                  tables, loaded once by zz010 below
*                                  and passed by reference into py101
*                                  on every call - py101 carries no
*                                  tax constants of its own.
     copy "wspybrk.cob".
*
 linkage                 section.
*
 procedure     division.
*
 aa000-Main                  section.
*
     perform  zz010-Init-Tax-Tables.
     perform  aa010-Open-Py-Files.
     perform  aa020-Load-Tax-Config-Table.
     perform  aa030-Load-Deduction-Table.
     perform  aa050-Process-Gross-Pay
                thru aa050-Exit
                until WS-Grs-Eof.
     perform  aa090-Run-Summary.
     perform  aa099-Close-Py-Files.
     stop     run.
*
 aa000-Exit.
     exit     section.
*
*****************************************************
*  Open all four payroll files. Abort the run on    *
*  any Open error as there is nothing sensible left *
*  for PY100 to do without them.                    *
*****************************************************
*
 aa010-Open-Py-Files.
*
     open     input  PY-GROSS-PAY-FILE.
     if       PY-Grs-Status not = "00"
              move PY001 to WS-Eval-Msg
              perform zz040-Evaluate-Message
              thru zz040-Exit.
*
     open     input  PY-TAX-CONFIG-FILE.
     if       PY-Txc-Status not = "00"
              move PY002 to WS-Eval-Msg
              perform zz040-Evaluate-Message
              thru zz040-Exit.
*
     open     input  PY-DEDUCTION-FILE.
     if       PY-Ded-Status not = "00"
              move PY003 to WS-Eval-Msg
              perform zz040-Evaluate-Message
              thru zz040-Exit.
*
     open     output PY-NET-PAY-OUTPUT-FILE.
     if       PY-Net-Status not = "00"
              move PY004 to WS-Eval-Msg
              perform zz040-Evaluate-Message
              thru zz040-Exit.
*
     read     PY-GROSS-PAY-FILE
              at end move "Y" to WS-Grs-Eof-Sw.
*
 aa010-Exit.
     exit.
*
*****************************************************
*  Load the whole Tax-Config file to WS-Tax-Config-  *
*  Table - last record for a given employee wins,    *
*  same as a keyed re-write would.                   *
*****************************************************
*
 aa020-Load-Tax-Config-Table.
*
     read     PY-TAX-CONFIG-FILE
              at end move "Y" to WS-Txc-Eof-Sw.
*
     perform  aa022-Load-One-Config
                thru aa022-Exit
                until WS-Txc-Eof.
*
 aa020-Exit.
     exit.
*
 aa022-Load-One-Config.
*
     add      1               to WS-Txc-Loaded.
     if       WS-Txc-Loaded > 2000
              move "PY-TAX-CONFIG-TABLE FULL - RUN ABORTED" to WS-Eval-Msg
              perform zz040-Evaluate-Message thru zz040-Exit.
*
     set      WS-Txc-Idx      to WS-Txc-Loaded.
     move     Txc-Employee-Id to WS-Txc-Emp-Id (WS-Txc-Idx).
     move     Txc-Federal-Filing-Status
                             to WS-Txc-Filing-Status (WS-Txc-Idx).
     move     Txc-State       to WS-Txc-State (WS-Txc-Idx).
     move     Txc-Addl-Fed-Withholding
                             to WS-Txc-Addl-Fed (WS-Txc-Idx).
     move     Txc-Addl-State-Withholding
                             to WS-Txc-Addl-State (WS-Txc-Idx).
*
     read     PY-TAX-CONFIG-FILE
              at end move "Y" to WS-Txc-Eof-Sw.
*
 aa022-Exit.
     exit.
*
*****************************************************
*  Load the whole Deduction file to WS-Deduction-    *
*  Table, one entry per row on the feed - the totals *
*  paragraph below scans the lot for each employee.  *
*****************************************************
*
 aa030-Load-Deduction-Table.
*
     read     PY-DEDUCTION-FILE
              at end move "Y" to WS-Ded-Eof-Sw.
*
     perform  aa032-Load-One-Deduction
                thru aa032-Exit
                until WS-Ded-Eof.
*
 aa030-Exit.
     exit.
*
 aa032-Load-One-Deduction.
*
     add      1               to WS-Ded-Loaded.
     if       WS-Ded-Loaded > 5000
              move "PY-DEDUCTION-TABLE FULL - RUN ABORTED" to WS-Eval-Msg
              perform zz040-Evaluate-Message thru zz040-Exit.
*
     set      WS-Ded-Idx      to WS-Ded-Loaded.
     move     Ded-Employee-Id to WS-Ded-Emp-Id (WS-Ded-Idx).
     move     Ded-Amount      to WS-Ded-Amount (WS-Ded-Idx).
     move     Ded-Is-Percentage
                             to WS-Ded-Is-Percentage (WS-Ded-Idx).
     move     Ded-Is-Active   to WS-Ded-Is-Active (WS-Ded-Idx).
*
     read     PY-DEDUCTION-FILE
              at end move "Y" to WS-Ded-Eof-Sw.
*
 aa032-Exit.
     exit.
*
*****************************************************
*  One Gross-Pay record in, one Net-Pay-Result out. *
*****************************************************
*
 aa050-Process-Gross-Pay.
*
     add      1               to WS-Rec-Cnt.
     move     spaces          to PY-Net-Pay-Result-Record.
     move     Grs-Employee-Id to Net-Employee-Id.
     move     Grs-Pay-Period-No
                             to Net-Pay-Period-No.
     move     Grs-Gross-Pay   to Net-Gross-Pay.
     move     Grs-Pay-Rate    to Net-Pay-Rate.
     move     Grs-Pay-Type    to Net-Pay-Type.
     move     Grs-Hours-Worked
                             to Net-Hours-Worked.
     move     Grs-Period-Start
                             to Net-Period-Start.
     move     Grs-Period-End  to Net-Period-End.
*
     perform  bb010-Find-Tax-Config.
     perform  bb020-Sum-Deductions.
     perform  bb030-Compute-Net-Pay.
*
     write    PY-Net-Pay-Result-Record.
     if       PY-Net-Status not = "00"
              move PY006 to WS-Eval-Msg
              perform zz040-Evaluate-Message thru zz040-Exit.
*
     add      Net-Pay         to WS-Net-Total.
*
     read     PY-GROSS-PAY-FILE
              at end move "Y" to WS-Grs-Eof-Sw.
*
 aa050-Exit.
     exit.
*
*****************************************************
*  Look up the employee in the in-core Tax-Config   *
*  table. Zero withholding of all kinds if the      *
*  employee has no Tax-Config on file.              *
*****************************************************
*
 bb010-Find-Tax-Config.
*
     move     zero            to WS-Found-Sub
                                  Net-Federal-Tax
                                  Net-State-Tax
                                  Net-Addl-Fed-Withholding
                                  Net-Addl-State-Withholding.
*
     perform  bb012-Scan-Tax-Config
                thru bb012-Exit
                varying WS-Txc-Sub from 1 by 1
                until WS-Txc-Sub > WS-Txc-Loaded
                or    WS-Found-Sub not = zero.
*
     if       WS-Found-Sub = zero
              go to bb010-Exit.
*
     call     "py101" using WS-Txc-Filing-Status (WS-Found-Sub)
                             WS-Txc-State         (WS-Found-Sub)
                             Net-Gross-Pay
                             Net-Federal-Tax
                             Net-State-Tax
                             PY-Tax-Bracket-Tables.
*
     move     WS-Txc-Addl-Fed   (WS-Found-Sub)
                             to Net-Addl-Fed-Withholding.
     move     WS-Txc-Addl-State (WS-Found-Sub)
                             to Net-Addl-State-Withholding.
*
 bb010-Exit.
     exit.
*
 bb012-Scan-Tax-Config.
*
     if       WS-Txc-Emp-Id (WS-Txc-Sub) = Net-Employee-Id
              move WS-Txc-Sub to WS-Found-Sub.
*
 bb012-Exit.
     exit.
*
*****************************************************
*  Scan the in-core Deduction table for this        *
*  employee, summing active Fixed & Percent         *
*  deductions separately. Never both on one row.    *
*****************************************************
*
 bb020-Sum-Deductions.
*
     move     zero            to WS-Fixed-Total WS-Percent-Total.
*
     perform  bb022-Scan-One-Deduction
                thru bb022-Exit
                varying WS-Ded-Sub from 1 by 1
                until WS-Ded-Sub > WS-Ded-Loaded.
*
     move     WS-Fixed-Total  to Net-Total-Fixed-Deductions.
     move     WS-Percent-Total
                             to Net-Total-Percent-Deductions.
     compute  Net-Total-Deductions =
              WS-Fixed-Total + WS-Percent-Total.
*
 bb020-Exit.
     exit.
*
 bb022-Scan-One-Deduction.
*
     if       WS-Ded-Emp-Id (WS-Ded-Sub) not = Net-Employee-Id
              go to bb022-Exit.
*                                  Defensive - feed has been known
*                                  to send an unset flag byte.
     if       WS-Ded-Is-Active (WS-Ded-Sub) not = "Y"
              go to bb022-Exit.
*
     if       WS-Ded-Is-Percentage (WS-Ded-Sub) = "Y"
              compute WS-Percent-Total rounded =
                      WS-Percent-Total +
                      ((WS-Ded-Amount (WS-Ded-Sub) / 100) * Net-Gross-Pay)
     else
              compute WS-Fixed-Total =
                      WS-Fixed-Total + WS-Ded-Amount (WS-Ded-Sub)
     end-if.
*
 bb022-Exit.
     exit.
*
*****************************************************
*  Total-Tax, Total-Deductions & Net-Pay. Net-Pay   *
*  is deliberately not floored at zero - Finance    *
*  want to see a negative net pay, not a clamp.     *
*****************************************************
*
 bb030-Compute-Net-Pay.
*
     compute  Net-Total-Tax =
              Net-Federal-Tax + Net-State-Tax +
              Net-Addl-Fed-Withholding + Net-Addl-State-Withholding.
*
     compute  Net-Pay =
              Net-Gross-Pay - Net-Total-Tax - Net-Total-Deductions.
*
 bb030-Exit.
     exit.
*
*****************************************************
*  Record count & total net pay to SYSOUT - no      *
*  control totals, no printed report, per Finance.  *
*  Last deduction totals echoed unpacked each run   *
*  for Finance to balance against - see 29/04/26.   *
*****************************************************
*
 aa090-Run-Summary.
*
     move     WS-Rec-Cnt      to WS-Sum-Rec-Cnt.
     move     WS-Net-Total    to WS-Sum-Net-Total.
     display  WS-Run-Summary.
     display  "PY100 LAST DED TOTALS (PACKED) " WS-Deduction-Work-Disp.
*
 aa090-Exit.
     exit.
*
 aa099-Close-Py-Files.
*
     close    PY-GROSS-PAY-FILE
              PY-TAX-CONFIG-FILE
              PY-DEDUCTION-FILE
              PY-NET-PAY-OUTPUT-FILE.
*
 aa099-Exit.
     exit.
*
*****************************************************
*  Load the Federal bracket tables & the 51 entry   *
*  State flat-rate table from the annual tax         *
*  bulletin figures on file with Finance. Values     *
*  for the "top" bracket carry a high sentinel as    *
*  upper bound as the walk in py101 never needs to   *
*  compare against it once it is the last entry.     *
*****************************************************
*
 zz010-Init-Tax-Tables.
*
     move     11600.00   to Brk-Single-Upper-Bound (1).
     move       .1000    to Brk-Single-Rate        (1).
     move     47150.00   to Brk-Single-Upper-Bound (2).
     move       .1200    to Brk-Single-Rate        (2).
     move    100525.00   to Brk-Single-Upper-Bound (3).
     move       .2200    to Brk-Single-Rate        (3).
     move    191950.00   to Brk-Single-Upper-Bound (4).
     move       .2400    to Brk-Single-Rate        (4).
     move    243725.00   to Brk-Single-Upper-Bound (5).
     move       .3200    to Brk-Single-Rate        (5).
     move    609350.00   to Brk-Single-Upper-Bound (6).
     move       .3500    to Brk-Single-Rate        (6).
     move   9999999.99   to Brk-Single-Upper-Bound (7).
     move       .3700    to Brk-Single-Rate        (7).
*
     move     23200.00   to Brk-Married-Upper-Bound (1).
     move       .1000    to Brk-Married-Rate        (1).
     move     94300.00   to Brk-Married-Upper-Bound (2).
     move       .1200    to Brk-Married-Rate        (2).
     move    201050.00   to Brk-Married-Upper-Bound (3).
     move       .2200    to Brk-Married-Rate        (3).
     move    383900.00   to Brk-Married-Upper-Bound (4).
     move       .2400    to Brk-Married-Rate        (4).
     move    487450.00   to Brk-Married-Upper-Bound (5).
     move       .3200    to Brk-Married-Rate        (5).
     move    731200.00   to Brk-Married-Upper-Bound (6).
     move       .3500    to Brk-Married-Rate        (6).
     move   9999999.99   to Brk-Married-Upper-Bound (7).
     move       .3700    to Brk-Married-Rate        (7).
*
     move     51          to Brk-State-Count.
     move     "AL"        to Brk-State-Code (1).
     move      .0500      to Brk-State-Rate (1).
     move     "AK"        to Brk-State-Code (2).
     move      0          to Brk-State-Rate (2).
     move     "AZ"        to Brk-State-Code (3).
     move      .0250      to Brk-State-Rate (3).
     move     "AR"        to Brk-State-Code (4).
     move      .0440      to Brk-State-Rate (4).
     move     "CA"        to Brk-State-Code (5).
     move      .0930      to Brk-State-Rate (5).
     move     "CO"        to Brk-State-Code (6).
     move      .0440      to Brk-State-Rate (6).
     move     "CT"        to Brk-State-Code (7).
     move      .0500      to Brk-State-Rate (7).
     move     "DE"        to Brk-State-Code (8).
     move      .0660      to Brk-State-Rate (8).
     move     "FL"        to Brk-State-Code (9).
     move      0          to Brk-State-Rate (9).
     move     "GA"        to Brk-State-Code (10).
     move      .0549      to Brk-State-Rate (10).
     move     "HI"        to Brk-State-Code (11).
     move      .0725      to Brk-State-Rate (11).
     move     "ID"        to Brk-State-Code (12).
     move      .0580      to Brk-State-Rate (12).
     move     "IL"        to Brk-State-Code (13).
     move      .0495      to Brk-State-Rate (13).
     move     "IN"        to Brk-State-Code (14).
     move      .0305      to Brk-State-Rate (14).
     move     "IA"        to Brk-State-Code (15).
     move      .0570      to Brk-State-Rate (15).
     move     "KS"        to Brk-State-Code (16).
     move      .0570      to Brk-State-Rate (16).
     move     "KY"        to Brk-State-Code (17).
     move      .0400      to Brk-State-Rate (17).
     move     "LA"        to Brk-State-Code (18).
     move      .0425      to Brk-State-Rate (18).
     move     "ME"        to Brk-State-Code (19).
     move      .0715      to Brk-State-Rate (19).
     move     "MD"        to Brk-State-Code (20).
     move      .0575      to Brk-State-Rate (20).
     move     "MA"        to Brk-State-Code (21).
     move      .0500      to Brk-State-Rate (21).
     move     "MI"        to Brk-State-Code (22).
     move      .0425      to Brk-State-Rate (22).
     move     "MN"        to Brk-State-Code (23).
     move      .0985      to Brk-State-Rate (23).
     move     "MS"        to Brk-State-Code (24).
     move      .0500      to Brk-State-Rate (24).
     move     "MO"        to Brk-State-Code (25).
     move      .0480      to Brk-State-Rate (25).
     move     "MT"        to Brk-State-Code (26).
     move      .0675      to Brk-State-Rate (26).
     move     "NE"        to Brk-State-Code (27).
     move      .0664      to Brk-State-Rate (27).
     move     "NV"        to Brk-State-Code (28).
     move      0          to Brk-State-Rate (28).
     move     "NH"        to Brk-State-Code (29).
     move      0          to Brk-State-Rate (29).
     move     "NJ"        to Brk-State-Code (30).
     move      .1075      to Brk-State-Rate (30).
     move     "NM"        to Brk-State-Code (31).
     move      .0590      to Brk-State-Rate (31).
     move     "NY"        to Brk-State-Code (32).
     move      .0685      to Brk-State-Rate (32).
     move     "NC"        to Brk-State-Code (33).
     move      .0450      to Brk-State-Rate (33).
     move     "ND"        to Brk-State-Code (34).
     move      .0195      to Brk-State-Rate (34).
     move     "OH"        to Brk-State-Code (35).
     move      .0350      to Brk-State-Rate (35).
     move     "OK"        to Brk-State-Code (36).
     move      .0475      to Brk-State-Rate (36).
     move     "OR"        to Brk-State-Code (37).
     move      .0990      to Brk-State-Rate (37).
     move     "PA"        to Brk-State-Code (38).
     move      .0307      to Brk-State-Rate (38).
     move     "RI"        to Brk-State-Code (39).
     move      .0599      to Brk-State-Rate (39).
     move     "SC"        to Brk-State-Code (40).
     move      .0640      to Brk-State-Rate (40).
     move     "SD"        to Brk-State-Code (41).
     move      0          to Brk-State-Rate (41).
     move     "TN"        to Brk-State-Code (42).
     move      0          to Brk-State-Rate (42).
     move     "TX"        to Brk-State-Code (43).
     move      0          to Brk-State-Rate (43).
     move     "UT"        to Brk-State-Code (44).
     move      .0465      to Brk-State-Rate (44).
     move     "VT"        to Brk-State-Code (45).
     move      .0875      to Brk-State-Rate (45).
     move     "VA"        to Brk-State-Code (46).
     move      .0575      to Brk-State-Rate (46).
     move     "WA"        to Brk-State-Code (47).
     move      0          to Brk-State-Rate (47).
     move     "WV"        to Brk-State-Code (48).
     move      .0512      to Brk-State-Rate (48).
     move     "WI"        to Brk-State-Code (49).
     move      .0530      to Brk-State-Rate (49).
     move     "WY"        to Brk-State-Code (50).
     move      0          to Brk-State-Rate (50).
     move     "DC"        to Brk-State-Code (51).
     move      .0895      to Brk-State-Rate (51).
*
 zz010-Exit.
     exit.
*
*****************************************************
*  Common file-status error handler - displays the  *
*  message passed in WS-Eval-Msg and aborts the run. *
*****************************************************
*
 zz040-Evaluate-Message.
*
     display  SY001.
     display  WS-Eval-Msg.
     stop     run.
*
 zz040-Exit.
     exit.
*
