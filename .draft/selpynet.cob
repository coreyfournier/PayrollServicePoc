*                                  Net Pay Result output, line
*                                  sequential, one per employee per
*                                  pay period - write only.
 SELECT PY-NET-PAY-OUTPUT-FILE
     ASSIGN TO NETPAYOUT
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS PY-Net-Status.
