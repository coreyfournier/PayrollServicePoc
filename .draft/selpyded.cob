*                                  Deductions input, line sequential,
*                                  one per employee per deduction-id
*                                  - read only.
 SELECT PY-DEDUCTION-FILE
     ASSIGN TO DEDUCTION
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS PY-Ded-Status.
