*******************************************
*                                          *
*  Record Definition For Employee Info    *
*           File                          *
*     Uses Inf-Employee-Id as key         *
*******************************************
* File size approx 207 bytes.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 29/10/25 vbc - Created (as Emp, Employee Master record).
* 10/11/25 vbc - Field changes.
* 20/11/25 vbc - Phone# 12 -> 13 reduced filler to 14 & removed
*                dup phone field.
* 28/11/25 vbc - Zip code, SSN sizes chg. Date formats ccyymmdd.
* 02/12/25 vbc - Fields with -Allow chgd from x to 99, size same.
* 17/03/26 vbc - Mcare-Exempt added - File size change ?
* 21/04/26 vbc - 2.0.00 Reworked as the slimmer Employee-Info-Record
*                read by PY200 from the people feed - just the
*                name/contact/pay/active/hire fields the search
*                summary needs. All allowance, exemption, vacation,
*                distribution & check-history fields dropped - they
*                now live, if anywhere, upstream of this extract.
* 05/05/26 vbc - File size comment corrected to 207, round figure
*                was never right even before the rework above.
*
 01  PY-Employee-Info-Record.
     03  Inf-Employee-Id           pic x(36).
     03  Inf-First-Name            pic x(40).
     03  Inf-Last-Name             pic x(40).
     03  Inf-Email                 pic x(60).
*                                  Pay type code, passed through
*                                  unchanged from the pay run.
     03  Inf-Pay-Type              pic x.
     03  Inf-Pay-Rate              pic s9(7)v99   comp-3.
     03  Inf-Period-Hours          pic s9(5)v99   comp-3.
*                                  Y = active, N = deactivated -
*                                  deactivated employees are
*                                  suppressed from the summary.
     03  Inf-Is-Active             pic x.
     03  Inf-Hire-Date             pic x(10).
     03  filler                    pic x(10).
*
