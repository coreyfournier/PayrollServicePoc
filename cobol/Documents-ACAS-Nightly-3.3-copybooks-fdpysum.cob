000100*
000110 FD  PY-SEARCH-SUMMARY-FILE
000120     LABEL RECORDS ARE STANDARD
000130     RECORD CONTAINS 566 CHARACTERS
000140     DATA RECORD IS PY-Search-Summary-Record.
000150     COPY "wspysum.cob".
