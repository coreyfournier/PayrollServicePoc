000100*******************************************
000110*                                          *
000120*  Record Definition For Search Summary   *
000130*           File                          *
000140*     Uses Sum-Employee-Id as key         *
000150*******************************************
000160* File size approx 566 bytes.
000170*
000180* 29/10/25 vbc - Created (as His, Employee Pay History record, QTD
000190*                and YTD accumulator blocks).
000200* 09/12/25 vbc - Added extras DEDs for QTD & YTD.
000210* 17/03/26 vbc - MCare added for QTD & YTD.
000220* 21/04/26 vbc - 2.0.00 Reworked. The QTD/YTD running-total blocks
000230*                are superseded by Sum-Period-Table, which carries
000240*                the employee's own most recent net-pay results
000250*                (up to 4, oldest dropped first) instead of company
000260*                period-to-date accumulators - see PY200.
000270* 05/05/26 vbc - File size comment corrected to 566 - was still
000280*                carrying the old QTD/YTD His figure, miles out
000290*                after the Sum-Period-Table rework above.
000300*
000310 01  PY-Search-Summary-Record.
000320     03  Sum-Employee-Id           pic x(36).
000330     03  Sum-First-Name            pic x(40).
000340     03  Sum-Last-Name             pic x(40).
000350     03  Sum-Email                 pic x(60).
000360     03  Sum-Pay-Type              pic x.
000370     03  Sum-Pay-Rate              pic s9(7)v99   comp-3.
000380     03  Sum-Period-Hours          pic s9(5)v99   comp-3.
000390     03  Sum-Is-Active             pic x.
000400     03  Sum-Hire-Date             pic x(10).
000410*                                  How many of the 4 slots below are
000420*                                  populated, ascending by period no.
000430     03  Sum-Period-Count          pic 9.
000440     03  Sum-Period-Table                        occurs 4.
000450         05  Sum-Prd-Pay-Period-No            pic 9(9).
000460         05  Sum-Prd-Gross-Pay                pic s9(7)v99  comp-3.
000470         05  Sum-Prd-Federal-Tax              pic s9(7)v99  comp-3.
000480         05  Sum-Prd-State-Tax                pic s9(7)v99  comp-3.
000490         05  Sum-Prd-Addl-Fed-Withholding     pic s9(7)v99  comp-3.
000500         05  Sum-Prd-Addl-State-Withholding   pic s9(7)v99  comp-3.
000510         05  Sum-Prd-Total-Tax                pic s9(7)v99  comp-3.
000520         05  Sum-Prd-Total-Fixed-Deductions   pic s9(7)v99  comp-3.
000530         05  Sum-Prd-Total-Percent-Deductions pic s9(7)v99  comp-3.
000540         05  Sum-Prd-Total-Deductions         pic s9(7)v99  comp-3.
000550         05  Sum-Prd-Net-Pay                  pic s9(7)v99  comp-3.
000560         05  Sum-Prd-Pay-Rate                 pic s9(7)v99  comp-3.
000570         05  Sum-Prd-Pay-Type                 pic x.
000580         05  Sum-Prd-Hours-Worked             pic s9(5)v99  comp-3.
000590         05  Sum-Prd-Period-Start             pic x(10).
000600         05  Sum-Prd-Period-End               pic x(10).
000610     03  filler                    pic x(12).
000620*
