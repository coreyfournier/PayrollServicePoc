000100*                                  Deductions input, line sequential,
000110*                                  one per employee per deduction-id
000120*                                  - read only.
000130 SELECT PY-DEDUCTION-FILE
000140     ASSIGN TO DEDUCTION
000150     ORGANIZATION IS LINE SEQUENTIAL
000160     FILE STATUS IS PY-Ded-Status.
