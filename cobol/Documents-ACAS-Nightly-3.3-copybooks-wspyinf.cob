000100*******************************************
000110*                                          *
000120*  Record Definition For Employee Info    *
000130*           File                          *
000140*     Uses Inf-Employee-Id as key         *
000150*******************************************
000160* File size approx 207 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 29/10/25 vbc - Created (as Emp, Employee Master record).
000210* 10/11/25 vbc - Field changes.
000220* 20/11/25 vbc - Phone# 12 -> 13 reduced filler to 14 & removed
000230*                dup phone field.
000240* 28/11/25 vbc - Zip code, SSN sizes chg. Date formats ccyymmdd.
000250* 02/12/25 vbc - Fields with -Allow chgd from x to 99, size same.
000260* 17/03/26 vbc - Mcare-Exempt added - File size change ?
000270* 21/04/26 vbc - 2.0.00 Reworked as the slimmer Employee-Info-Record
000280*                read by PY200 from the people feed - just the
000290*                name/contact/pay/active/hire fields the search
000300*                summary needs. All allowance, exemption, vacation,
000310*                distribution & check-history fields dropped - they
000320*                now live, if anywhere, upstream of this extract.
000330* 05/05/26 vbc - File size comment corrected to 207, round figure
000340*                was never right even before the rework above.
000350*
000360 01  PY-Employee-Info-Record.
000370     03  Inf-Employee-Id           pic x(36).
000380     03  Inf-First-Name            pic x(40).
000390     03  Inf-Last-Name             pic x(40).
000400     03  Inf-Email                 pic x(60).
000410*                                  Pay type code, passed through
000420*                                  unchanged from the pay run.
000430     03  Inf-Pay-Type              pic x.
000440     03  Inf-Pay-Rate              pic s9(7)v99   comp-3.
000450     03  Inf-Period-Hours          pic s9(5)v99   comp-3.
000460*                                  Y = active, N = deactivated -
000470*                                  deactivated employees are
000480*                                  suppressed from the summary.
000490     03  Inf-Is-Active             pic x.
000500     03  Inf-Hire-Date             pic x(10).
000510     03  filler                    pic x(10).
000520*
