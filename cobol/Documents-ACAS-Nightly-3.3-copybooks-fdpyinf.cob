000100*
000110 FD  PY-EMPLOYEE-INFO-FILE
000120     LABEL RECORDS ARE STANDARD
000130     RECORD CONTAINS 207 CHARACTERS
000140     DATA RECORD IS PY-Employee-Info-Record.
000150     COPY "wspyinf.cob".
