000100*******************************************
000110*                                          *
000120*  Record Definition For Net Pay Result   *
000130*           File                          *
000140*     Uses Net-Employee-Id +              *
000150*          Net-Pay-Period-No as key       *
000160*******************************************
000170* File size approx 135 bytes.
000180*
000190* 29/10/25 vbc - Created (as Chk, Check/Payment Register record).
000200* 02/02/26 vbc - One more Amt occurance = 16.
000210* 21/04/26 vbc - 2.0.00 Reworked as Net-Pay-Result-Record, one row
000220*                per employee per pay period posted by PY100. The
000230*                old 16-occurrence Chk-Amt table (one slot per
000240*                check-writer deduction category) is replaced by
000250*                the named tax/deduction/net totals the net pay
000260*                run actually produces.
000270* 05/05/26 vbc - File size comment corrected to 135 - was still
000280*                carrying the old 16-occurrence Chk-Amt figure.
000290*
000300 01  PY-Net-Pay-Result-Record.
000310     03  Net-Employee-Id              pic x(36).
000320     03  Net-Pay-Period-No            pic 9(9).
000330     03  Net-Gross-Pay                pic s9(7)v99   comp-3.
000340     03  Net-Federal-Tax              pic s9(7)v99   comp-3.
000350     03  Net-State-Tax                pic s9(7)v99   comp-3.
000360     03  Net-Addl-Fed-Withholding     pic s9(7)v99   comp-3.
000370     03  Net-Addl-State-Withholding   pic s9(7)v99   comp-3.
000380*                                  Fed + State + the two withholdings.
000390     03  Net-Total-Tax                pic s9(7)v99   comp-3.
000400     03  Net-Total-Fixed-Deductions   pic s9(7)v99   comp-3.
000410     03  Net-Total-Percent-Deductions pic s9(7)v99   comp-3.
000420     03  Net-Total-Deductions         pic s9(7)v99   comp-3.
000430*                                  Gross - Total-Tax - Total-Deductions.
000440*                                  Not floored at zero - may go negative.
000450     03  Net-Pay                      pic s9(7)v99   comp-3.
000460     03  Net-Pay-Rate                 pic s9(7)v99   comp-3.
000470     03  Net-Pay-Type                 pic x.
000480     03  Net-Hours-Worked             pic s9(5)v99   comp-3.
000490     03  Net-Period-Start             pic x(10).
000500     03  Net-Period-End               pic x(10).
000510     03  filler                       pic x(10).
000520*
