000100*                                  Employee Info input, line
000110*                                  sequential, from the people feed
000120*                                  - read only.
000130 SELECT PY-EMPLOYEE-INFO-FILE
000140     ASSIGN TO EMPLOYEEINFO
000150     ORGANIZATION IS LINE SEQUENTIAL
000160     FILE STATUS IS PY-Inf-Status.
