000100*
000110 FD  PY-TAX-CONFIG-FILE
000120     LABEL RECORDS ARE STANDARD
000130     RECORD CONTAINS 83 CHARACTERS
000140     DATA RECORD IS PY-Tax-Config-Record.
000150     COPY "wspytcf.cob".
