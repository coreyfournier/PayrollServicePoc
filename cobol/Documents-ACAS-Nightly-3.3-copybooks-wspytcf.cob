000100*******************************************
000110*                                          *
000120*  Record Definition For Tax Config       *
000130*           File                          *
000140*     Uses Txc-Employee-Id as key         *
000150*******************************************
000160* File size approx 83 bytes.
000170*
000180* Was the 3-table State/Local/stax withholding-rate layout; the
000190* rate tables themselves moved into wspybrk.cob (one table, as
000200* the 30/10/25 banner on that file always said they should be)
000210* and this copybook was freed up to carry the one record per
000220* employee that the net pay run actually keys on.
000230*
000240* 30/10/25 vbc - Created (as State Tax rate-table record).
000250* 21/04/26 vbc - 2.0.00 Reworked as per-employee Tax-Config-Record.
000260*                Withhold-Deduction-Amount/Num-Entries/Agency table
000270*                dropped (now in wspybrk.cob). Added Employee-Id,
000280*                Federal-Filing-Status, State & the two additional
000290*                flat withholding amounts carried from Pay.Run.
000300* 05/05/26 vbc - File size comment corrected to 83 - left at the
000310*                old rate-table figure after the rework above.
000320*
000330 01  PY-Tax-Config-Record.
000340     03  Txc-Employee-Id              pic x(36).
000350*                                  Single, Married, MarriedFilingJointly,
000360*                                  HeadOfHousehold, etc, as filed by HR.
000370     03  Txc-Federal-Filing-Status    pic x(20).
000380*                                  2-letter USA state/DC postal code,
000390*                                  or spaces if none on file.
000400     03  Txc-State                    pic xx.
000410     03  Txc-Addl-Fed-Withholding     pic s9(7)v99   comp-3.
000420     03  Txc-Addl-State-Withholding   pic s9(7)v99   comp-3.
000430     03  filler                       pic x(15).
000440*
