000100*******************************************
000110*                                          *
000120* Record Definition For Gross Pay         *
000130*           File                          *
000140*     Uses Grs-Employee-Id + Grs-Pay-     *
000150*     Period-No as key                    *
000160*******************************************
000170* File size approx 89 bytes.
000180*
000190* Adapted 21/04/26 vbc from the old Pay Transactions (Hrs) layout
000200* to carry one Gross-Pay figure per employee per pay period as
000210* posted by the upstream time & attendance feed.
000220*
000230* 21/10/25 vbc - Created (as Hrs record, Pay Transactions File).
000240* 21/04/26 vbc - 2.0.00 Reworked as Gross-Pay-Record for the net
000250*                pay posting run. Emp-No (9(7) comp) replaced by
000260*                the employee GUID used by the feed. Added
000270*                Pay-Rate, Pay-Type, Hours-Worked & period dates.
000280*                Old Hrs-Effective-Date/Hrs-Rate/Hrs-Units dropped.
000290* 05/05/26 vbc - File size comment corrected to 89 - was left at
000300*                the old Hrs figure, FD didn't match the layout.
000310*
000320 01  PY-Gross-Pay-Record.
000330*                                  Employee GUID, key part 1.
000340     03  Grs-Employee-Id           pic x(36).
000350*                                  Sequential pay period no, key part 2.
000360     03  Grs-Pay-Period-No         pic 9(9).
000370     03  Grs-Pay-Rate              pic s9(7)v99   comp-3.
000380*                                  1 = hourly, other codes informational.
000390     03  Grs-Pay-Type              pic x.
000400     03  Grs-Gross-Pay             pic s9(7)v99   comp-3.
000410     03  Grs-Hours-Worked          pic s9(5)v99   comp-3.
000420*                                  Period dates, ccyy-mm-dd.
000430     03  Grs-Period-Start          pic x(10).
000440     03  Grs-Period-End            pic x(10).
000450     03  filler                    pic x(09).
000460*
