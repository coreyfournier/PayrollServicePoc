000100*****************************************************************
000110*                                                               *
000120*                  Payroll Net Pay Processor                   *
000130*                                                               *
000140*          Reads one Gross-Pay record per employee per         *
000150*          pay period, applies Tax & Deduction elections        *
000160*          on file and posts one Net-Pay-Result record.         *
000170*                                                               *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220 program-id.             py100.
000230 author.                 V B Coen FBCS, FIDM, FIDPM.
000240 installation.           Applewood Computers.
000250 date-written.           2/02/1986.
000260 date-compiled.
000270 security.               Copyright (C) 1976-2026 & later, Vincent
000280*                         Bryan Coen. Distributed under the GNU
000290*                         General Public License. See the file
000300*                         COPYING for details.
000310*
000320*    Remarks.            Net Pay Processor.
000330*                         Main payroll posting run. For every
000340*                         Gross-Pay record on the feed, looks up
000350*                         the employee's Tax-Config (if any) and
000360*                         calls py101 to get Federal & State tax,
000370*                         sums active Deductions from the in-core
000380*                         Deduction table & posts one Net-Pay-
000390*                         Result record.
000400*
000410*                         Was vacprint, Employee Vacation
000420*                         Reporting - see change log below.
000430*
000440*    Version.            See Prog-Name In Ws.
000450*
000460*    Called Modules.     py101 (Tax Calculator).
000470*
000480*    Functions Used.     None.
000490*
000500*    Files used.
000510*                         pygrs.   Gross Pay  (in)
000520*                         pytcf.   Tax Config (in, loaded to table)
000530*                         pyded.   Deductions (in, loaded to table)
000540*                         pynet.   Net Pay Result (out)
000550*
000560*    Error messages used.
000570* System wide.
000580*                         SY001, 10 & 13.
000590* Program specific.
000600*                         PY001 - PY006.
000610*
000620* Changes:
000630* 02/02/1986 vbc - 1.0.00 Created - Employee Vacation Reporting,
000640*                  started coding from empprint.
000650* 02/02/1986 vbc        - Completed but headings / details will
000660*                  be not aligned.
000670* 19/09/25  vbc   - 3.3.00 Version update and builds reset.
000680* 22/04/26  vbc   - 4.0.00 Reworked complete as py100, the Net Pay
000690*                  Processor. Report Writer vacation print dropped
000700*                  entire - run now reads Gross-Pay, posts Net-Pay-
000710*                  Result, no printed report. Tax-Config & Deduction
000720*                  held as in-core tables, loaded once at start of
000730*                  run, searched per Gross-Pay record (all three
000740*                  files are plain line sequential, no keyed access
000750*                  available to them).
000760* 23/04/26  vbc   - Deduction table sized at 5000 entries - Payroll
000770*                  to confirm that is enough headroom for all
000780*                  companies before go-live.
000790* 27/04/26  vbc   - Tax-Config table sized at 2000 entries, one row
000800*                  per employee, to match current headcount + 25%.
000810* 29/04/26  vbc   - Run summary record count & total net pay now
000820*                  written to SYSOUT at end of run per Finance
000830*                  request.
000840* 05/05/26  vbc   - Pulled the UPSI-0 debug toggle & Active-Class
000850*                  condition-name out of Special-Names - going
000860*                  nowhere, nobody was switching it, and the
000870*                  duplicate Is-Active test alongside it was
000880*                  confusing Payroll. Deduction check figures
000890*                  now echoed to SYSOUT every run instead.
000900*
000910*************************************************************************
000920* Copyright Notice.
000930* ****************
000940*
000950* This notice supersedes all prior copyright notices & was updated
000960* 2024-04-16.
000970*
000980* These files and programs are part of the Applewood Computers
000990* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
001000* and later.
001010*
001020* This program is now free software; you can redistribute it and/or
001030* modify it under the terms listed here and of the GNU General
001040* Public License as published by the Free Software Foundation;
001050* version 3 and later as revised for PERSONAL USAGE ONLY and that
001060* includes for use within a business but EXCLUDES repackaging or
001070* for Resale, Rental or Hire in ANY way.
001080*
001090* ACAS is distributed in the hope that it will be useful, but
001100* WITHOUT ANY WARRANTY; without even the implied warranty of
001110* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001120*
001130* You should have received a copy of the GNU General Public License
001140* along with ACAS; see the file COPYING.
001150*************************************************************************
001160*
001170 environment             division.
001180*
001190 input-output            section.
001200 file-control.
001210     copy "selpygrs.cob".
001220     copy "selpytcf.cob".
001230     copy "selpyded.cob".
001240     copy "selpynet.cob".
001250*
001260 data                    division.
001270*
001280 file section.
001290*
001300     copy "fdpygrs.cob".
001310     copy "fdpytcf.cob".
001320     copy "fdpyded.cob".
001330     copy "fdpynet.cob".
001340*
001350 working-storage         section.
001360*
001370 77  Prog-Name               pic x(17) value "py100   (4.00.00)".
001380*
001390 01  WS-File-Status.
001400     03  PY-Grs-Status       pic xx      value "00".
001410     03  PY-Txc-Status       pic xx      value "00".
001420     03  PY-Ded-Status       pic xx      value "00".
001430     03  PY-Net-Status       pic xx      value "00".
001440*
001450 01  WS-File-Status-Num  redefines WS-File-Status.
001460     03  WS-Fs-Num-1         pic 99.
001470     03  WS-Fs-Num-2         pic 99.
001480     03  WS-Fs-Num-3         pic 99.
001490     03  WS-Fs-Num-4         pic 99.
001500*
001510 01  WS-Switches.
001520     03  WS-Grs-Eof-Sw       pic x       value "N".
001530         88  WS-Grs-Eof                  value "Y".
001540     03  WS-Txc-Eof-Sw       pic x       value "N".
001550         88  WS-Txc-Eof                  value "Y".
001560     03  WS-Ded-Eof-Sw       pic x       value "N".
001570         88  WS-Ded-Eof                  value "Y".
001580*
001590 01  WS-Subscripts.
001600     03  WS-Txc-Sub          pic 9(4)    comp.
001610     03  WS-Ded-Sub          pic 9(4)    comp.
001620     03  WS-Found-Sub        pic 9(4)    comp.
001630     03  WS-Txc-Loaded       pic 9(4)    comp value zero.
001640     03  WS-Ded-Loaded       pic 9(4)    comp value zero.
001650*
001660 01  WS-Counters.
001670     03  WS-Rec-Cnt          pic 9(7)    comp value zero.
001680     03  WS-Rec-Cnt-Disp redefines WS-Rec-Cnt
001690                             pic 9(7).
001700     03  WS-Net-Total        pic s9(9)v99  comp-3 value zero.
001710*
001720 01  WS-Deduction-Work.
001730     03  WS-Fixed-Total      pic s9(7)v99  comp-3.
001740     03  WS-Percent-Total    pic s9(7)v99  comp-3.
001750*
001760 01  WS-Deduction-Work-Disp  redefines WS-Deduction-Work.
001770     03  WS-Fixed-Total-X    pic x(5).
001780     03  WS-Percent-Total-X  pic x(5).
001790*
001800*                                  In-core Tax-Config table, one
001810*                                  entry per employee on the feed.
001820 01  WS-Tax-Config-Table.
001830     03  WS-Txc-Entry        occurs 2000 times
001840                              indexed by WS-Txc-Idx.
001850         05  WS-Txc-Emp-Id           pic x(36).
001860         05  WS-Txc-Filing-Status    pic x(20).
001870         05  WS-Txc-State            pic xx.
001880         05  WS-Txc-Addl-Fed         pic s9(7)v99  comp-3.
001890         05  WS-Txc-Addl-State       pic s9(7)v99  comp-3.
001900*
001910*                                  In-core Deduction table, one
001920*                                  entry per employee/deduction-id.
001930 01  WS-Deduction-Table.
001940     03  WS-Ded-Entry        occurs 5000 times
001950                              indexed by WS-Ded-Idx.
001960         05  WS-Ded-Emp-Id           pic x(36).
001970         05  WS-Ded-Amount           pic s9(7)v99  comp-3.
001980         05  WS-Ded-Is-Percentage    pic x.
001990         05  WS-Ded-Is-Active        pic x.
002000*
002010 01  Error-Messages.
002020* System Wide.
002030     03  SY001      pic x(46) value "SY001 Aborting run - Note error and hit Return".
002040     03  SY010      pic x(46) value "SY010 Terminal program not set to length => 28".
002050     03  SY013      pic x(47) value "SY013 Terminal program not set to Columns => 80".
002060* Module Specific.
002070     03  PY001      pic x(40) value "PY001 Gross Pay File - Open Error      ".
002080     03  PY002      pic x(40) value "PY002 Tax Config File - Open Error     ".
002090     03  PY003      pic x(40) value "PY003 Deduction File - Open Error      ".
002100     03  PY004      pic x(40) value "PY004 Net Pay Output File - Open Error ".
002110     03  PY005      pic x(40) value "PY005 Gross Pay File - Read Error      ".
002120     03  PY006      pic x(40) value "PY006 Net Pay Output File - Write Error".
002130*
002140 01  WS-Eval-Msg             pic x(40)    value spaces.
002150 01  WS-File-Id              pic x(06)    value spaces.
002160 01  Error-Code              pic 999      value zero.
002170*
002180 01  WS-Run-Summary.
002190     03  filler              pic x(20) value "PY100 RECORDS READ =".
002200     03  WS-Sum-Rec-Cnt      pic zzzzzz9.
002210     03  filler              pic x(20) value "  TOTAL NET PAY =".
002220     03  WS-Sum-Net-Total    pic z(7)9.99-.
002230*
002240*                                  Federal bracket & State flat-rate
002250*                                  tables, loaded once by zz010 below
002260*                                  and passed by reference into py101
002270*                                  on every call - py101 carries no
002280*                                  tax constants of its own.
002290     copy "wspybrk.cob".
002300*
002310 linkage                 section.
002320*
002330 procedure     division.
002340*
002350 aa000-Main                  section.
002360*
002370     perform  zz010-Init-Tax-Tables.
002380     perform  aa010-Open-Py-Files.
002390     perform  aa020-Load-Tax-Config-Table.
002400     perform  aa030-Load-Deduction-Table.
002410     perform  aa050-Process-Gross-Pay
002420                thru aa050-Exit
002430                until WS-Grs-Eof.
002440     perform  aa090-Run-Summary.
002450     perform  aa099-Close-Py-Files.
002460     stop     run.
002470*
002480 aa000-Exit.
002490     exit     section.
002500*
002510*****************************************************
002520*  Open all four payroll files. Abort the run on    *
002530*  any Open error as there is nothing sensible left *
002540*  for PY100 to do without them.                    *
002550*****************************************************
002560*
002570 aa010-Open-Py-Files.
002580*
002590     open     input  PY-GROSS-PAY-FILE.
002600     if       PY-Grs-Status not = "00"
002610              move PY001 to WS-Eval-Msg
002620              perform zz040-Evaluate-Message
002630              thru zz040-Exit.
002640*
002650     open     input  PY-TAX-CONFIG-FILE.
002660     if       PY-Txc-Status not = "00"
002670              move PY002 to WS-Eval-Msg
002680              perform zz040-Evaluate-Message
002690              thru zz040-Exit.
002700*
002710     open     input  PY-DEDUCTION-FILE.
002720     if       PY-Ded-Status not = "00"
002730              move PY003 to WS-Eval-Msg
002740              perform zz040-Evaluate-Message
002750              thru zz040-Exit.
002760*
002770     open     output PY-NET-PAY-OUTPUT-FILE.
002780     if       PY-Net-Status not = "00"
002790              move PY004 to WS-Eval-Msg
002800              perform zz040-Evaluate-Message
002810              thru zz040-Exit.
002820*
002830     read     PY-GROSS-PAY-FILE
002840              at end move "Y" to WS-Grs-Eof-Sw.
002850*
002860 aa010-Exit.
002870     exit.
002880*
002890*****************************************************
002900*  Load the whole Tax-Config file to WS-Tax-Config-  *
002910*  Table - last record for a given employee wins,    *
002920*  same as a keyed re-write would.                   *
002930*****************************************************
002940*
002950 aa020-Load-Tax-Config-Table.
002960*
002970     read     PY-TAX-CONFIG-FILE
002980              at end move "Y" to WS-Txc-Eof-Sw.
002990*
003000     perform  aa022-Load-One-Config
003010                thru aa022-Exit
003020                until WS-Txc-Eof.
003030*
003040 aa020-Exit.
003050     exit.
003060*
003070 aa022-Load-One-Config.
003080*
003090     add      1               to WS-Txc-Loaded.
003100     if       WS-Txc-Loaded > 2000
003110              move "PY-TAX-CONFIG-TABLE FULL - RUN ABORTED" to WS-Eval-Msg
003120              perform zz040-Evaluate-Message thru zz040-Exit.
003130*
003140     set      WS-Txc-Idx      to WS-Txc-Loaded.
003150     move     Txc-Employee-Id to WS-Txc-Emp-Id (WS-Txc-Idx).
003160     move     Txc-Federal-Filing-Status
003170                             to WS-Txc-Filing-Status (WS-Txc-Idx).
003180     move     Txc-State       to WS-Txc-State (WS-Txc-Idx).
003190     move     Txc-Addl-Fed-Withholding
003200                             to WS-Txc-Addl-Fed (WS-Txc-Idx).
003210     move     Txc-Addl-State-Withholding
003220                             to WS-Txc-Addl-State (WS-Txc-Idx).
003230*
003240     read     PY-TAX-CONFIG-FILE
003250              at end move "Y" to WS-Txc-Eof-Sw.
003260*
003270 aa022-Exit.
003280     exit.
003290*
003300*****************************************************
003310*  Load the whole Deduction file to WS-Deduction-    *
003320*  Table, one entry per row on the feed - the totals *
003330*  paragraph below scans the lot for each employee.  *
003340*****************************************************
003350*
003360 aa030-Load-Deduction-Table.
003370*
003380     read     PY-DEDUCTION-FILE
003390              at end move "Y" to WS-Ded-Eof-Sw.
003400*
003410     perform  aa032-Load-One-Deduction
003420                thru aa032-Exit
003430                until WS-Ded-Eof.
003440*
003450 aa030-Exit.
003460     exit.
003470*
003480 aa032-Load-One-Deduction.
003490*
003500     add      1               to WS-Ded-Loaded.
003510     if       WS-Ded-Loaded > 5000
003520              move "PY-DEDUCTION-TABLE FULL - RUN ABORTED" to WS-Eval-Msg
003530              perform zz040-Evaluate-Message thru zz040-Exit.
003540*
003550     set      WS-Ded-Idx      to WS-Ded-Loaded.
003560     move     Ded-Employee-Id to WS-Ded-Emp-Id (WS-Ded-Idx).
003570     move     Ded-Amount      to WS-Ded-Amount (WS-Ded-Idx).
003580     move     Ded-Is-Percentage
003590                             to WS-Ded-Is-Percentage (WS-Ded-Idx).
003600     move     Ded-Is-Active   to WS-Ded-Is-Active (WS-Ded-Idx).
003610*
003620     read     PY-DEDUCTION-FILE
003630              at end move "Y" to WS-Ded-Eof-Sw.
003640*
003650 aa032-Exit.
003660     exit.
003670*
003680*****************************************************
003690*  One Gross-Pay record in, one Net-Pay-Result out. *
003700*****************************************************
003710*
003720 aa050-Process-Gross-Pay.
003730*
003740     add      1               to WS-Rec-Cnt.
003750     move     spaces          to PY-Net-Pay-Result-Record.
003760     move     Grs-Employee-Id to Net-Employee-Id.
003770     move     Grs-Pay-Period-No
003780                             to Net-Pay-Period-No.
003790     move     Grs-Gross-Pay   to Net-Gross-Pay.
003800     move     Grs-Pay-Rate    to Net-Pay-Rate.
003810     move     Grs-Pay-Type    to Net-Pay-Type.
003820     move     Grs-Hours-Worked
003830                             to Net-Hours-Worked.
003840     move     Grs-Period-Start
003850                             to Net-Period-Start.
003860     move     Grs-Period-End  to Net-Period-End.
003870*
003880     perform  bb010-Find-Tax-Config.
003890     perform  bb020-Sum-Deductions.
003900     perform  bb030-Compute-Net-Pay.
003910*
003920     write    PY-Net-Pay-Result-Record.
003930     if       PY-Net-Status not = "00"
003940              move PY006 to WS-Eval-Msg
003950              perform zz040-Evaluate-Message thru zz040-Exit.
003960*
003970     add      Net-Pay         to WS-Net-Total.
003980*
003990     read     PY-GROSS-PAY-FILE
004000              at end move "Y" to WS-Grs-Eof-Sw.
004010*
004020 aa050-Exit.
004030     exit.
004040*
004050*****************************************************
004060*  Look up the employee in the in-core Tax-Config   *
004070*  table. Zero withholding of all kinds if the      *
004080*  employee has no Tax-Config on file.              *
004090*****************************************************
004100*
004110 bb010-Find-Tax-Config.
004120*
004130     move     zero            to WS-Found-Sub
004140                                  Net-Federal-Tax
004150                                  Net-State-Tax
004160                                  Net-Addl-Fed-Withholding
004170                                  Net-Addl-State-Withholding.
004180*
004190     perform  bb012-Scan-Tax-Config
004200                thru bb012-Exit
004210                varying WS-Txc-Sub from 1 by 1
004220                until WS-Txc-Sub > WS-Txc-Loaded
004230                or    WS-Found-Sub not = zero.
004240*
004250     if       WS-Found-Sub = zero
004260              go to bb010-Exit.
004270*
004280     call     "py101" using WS-Txc-Filing-Status (WS-Found-Sub)
004290                             WS-Txc-State         (WS-Found-Sub)
004300                             Net-Gross-Pay
004310                             Net-Federal-Tax
004320                             Net-State-Tax
004330                             PY-Tax-Bracket-Tables.
004340*
004350     move     WS-Txc-Addl-Fed   (WS-Found-Sub)
004360                             to Net-Addl-Fed-Withholding.
004370     move     WS-Txc-Addl-State (WS-Found-Sub)
004380                             to Net-Addl-State-Withholding.
004390*
004400 bb010-Exit.
004410     exit.
004420*
004430 bb012-Scan-Tax-Config.
004440*
004450     if       WS-Txc-Emp-Id (WS-Txc-Sub) = Net-Employee-Id
004460              move WS-Txc-Sub to WS-Found-Sub.
004470*
004480 bb012-Exit.
004490     exit.
004500*
004510*****************************************************
004520*  Scan the in-core Deduction table for this        *
004530*  employee, summing active Fixed & Percent         *
004540*  deductions separately. Never both on one row.    *
004550*****************************************************
004560*
004570 bb020-Sum-Deductions.
004580*
004590     move     zero            to WS-Fixed-Total WS-Percent-Total.
004600*
004610     perform  bb022-Scan-One-Deduction
004620                thru bb022-Exit
004630                varying WS-Ded-Sub from 1 by 1
004640                until WS-Ded-Sub > WS-Ded-Loaded.
004650*
004660     move     WS-Fixed-Total  to Net-Total-Fixed-Deductions.
004670     move     WS-Percent-Total
004680                             to Net-Total-Percent-Deductions.
004690     compute  Net-Total-Deductions =
004700              WS-Fixed-Total + WS-Percent-Total.
004710*
004720 bb020-Exit.
004730     exit.
004740*
004750 bb022-Scan-One-Deduction.
004760*
004770     if       WS-Ded-Emp-Id (WS-Ded-Sub) not = Net-Employee-Id
004780              go to bb022-Exit.
004790*                                  Defensive - feed has been known
004800*                                  to send an unset flag byte.
004810     if       WS-Ded-Is-Active (WS-Ded-Sub) not = "Y"
004820              go to bb022-Exit.
004830*
004840     if       WS-Ded-Is-Percentage (WS-Ded-Sub) = "Y"
004850              compute WS-Percent-Total rounded =
004860                      WS-Percent-Total +
004870                      ((WS-Ded-Amount (WS-Ded-Sub) / 100) * Net-Gross-Pay)
004880     else
004890              compute WS-Fixed-Total =
004900                      WS-Fixed-Total + WS-Ded-Amount (WS-Ded-Sub)
004910     end-if.
004920*
004930 bb022-Exit.
004940     exit.
004950*
004960*****************************************************
004970*  Total-Tax, Total-Deductions & Net-Pay. Net-Pay   *
004980*  is deliberately not floored at zero - Finance    *
004990*  want to see a negative net pay, not a clamp.     *
005000*****************************************************
005010*
005020 bb030-Compute-Net-Pay.
005030*
005040     compute  Net-Total-Tax =
005050              Net-Federal-Tax + Net-State-Tax +
005060              Net-Addl-Fed-Withholding + Net-Addl-State-Withholding.
005070*
005080     compute  Net-Pay =
005090              Net-Gross-Pay - Net-Total-Tax - Net-Total-Deductions.
005100*
005110 bb030-Exit.
005120     exit.
005130*
005140*****************************************************
005150*  Record count & total net pay to SYSOUT - no      *
005160*  control totals, no printed report, per Finance.  *
005170*  Last deduction totals echoed unpacked each run   *
005180*  for Finance to balance against - see 29/04/26.   *
005190*****************************************************
005200*
005210 aa090-Run-Summary.
005220*
005230     move     WS-Rec-Cnt      to WS-Sum-Rec-Cnt.
005240     move     WS-Net-Total    to WS-Sum-Net-Total.
005250     display  WS-Run-Summary.
005260     display  "PY100 LAST DED TOTALS (PACKED) " WS-Deduction-Work-Disp.
005270*
005280 aa090-Exit.
005290     exit.
005300*
005310 aa099-Close-Py-Files.
005320*
005330     close    PY-GROSS-PAY-FILE
005340              PY-TAX-CONFIG-FILE
005350              PY-DEDUCTION-FILE
005360              PY-NET-PAY-OUTPUT-FILE.
005370*
005380 aa099-Exit.
005390     exit.
005400*
005410*****************************************************
005420*  Load the Federal bracket tables & the 51 entry   *
005430*  State flat-rate table from the annual tax         *
005440*  bulletin figures on file with Finance. Values     *
005450*  for the "top" bracket carry a high sentinel as    *
005460*  upper bound as the walk in py101 never needs to   *
005470*  compare against it once it is the last entry.     *
005480*****************************************************
005490*
005500 zz010-Init-Tax-Tables.
005510*
005520     move     11600.00   to Brk-Single-Upper-Bound (1).
005530     move       .1000    to Brk-Single-Rate        (1).
005540     move     47150.00   to Brk-Single-Upper-Bound (2).
005550     move       .1200    to Brk-Single-Rate        (2).
005560     move    100525.00   to Brk-Single-Upper-Bound (3).
005570     move       .2200    to Brk-Single-Rate        (3).
005580     move    191950.00   to Brk-Single-Upper-Bound (4).
005590     move       .2400    to Brk-Single-Rate        (4).
005600     move    243725.00   to Brk-Single-Upper-Bound (5).
005610     move       .3200    to Brk-Single-Rate        (5).
005620     move    609350.00   to Brk-Single-Upper-Bound (6).
005630     move       .3500    to Brk-Single-Rate        (6).
005640     move   9999999.99   to Brk-Single-Upper-Bound (7).
005650     move       .3700    to Brk-Single-Rate        (7).
005660*
005670     move     23200.00   to Brk-Married-Upper-Bound (1).
005680     move       .1000    to Brk-Married-Rate        (1).
005690     move     94300.00   to Brk-Married-Upper-Bound (2).
005700     move       .1200    to Brk-Married-Rate        (2).
005710     move    201050.00   to Brk-Married-Upper-Bound (3).
005720     move       .2200    to Brk-Married-Rate        (3).
005730     move    383900.00   to Brk-Married-Upper-Bound (4).
005740     move       .2400    to Brk-Married-Rate        (4).
005750     move    487450.00   to Brk-Married-Upper-Bound (5).
005760     move       .3200    to Brk-Married-Rate        (5).
005770     move    731200.00   to Brk-Married-Upper-Bound (6).
005780     move       .3500    to Brk-Married-Rate        (6).
005790     move   9999999.99   to Brk-Married-Upper-Bound (7).
005800     move       .3700    to Brk-Married-Rate        (7).
005810*
005820     move     51          to Brk-State-Count.
005830     move     "AL"        to Brk-State-Code (1).
005840     move      .0500      to Brk-State-Rate (1).
005850     move     "AK"        to Brk-State-Code (2).
005860     move      0          to Brk-State-Rate (2).
005870     move     "AZ"        to Brk-State-Code (3).
005880     move      .0250      to Brk-State-Rate (3).
005890     move     "AR"        to Brk-State-Code (4).
005900     move      .0440      to Brk-State-Rate (4).
005910     move     "CA"        to Brk-State-Code (5).
005920     move      .0930      to Brk-State-Rate (5).
005930     move     "CO"        to Brk-State-Code (6).
005940     move      .0440      to Brk-State-Rate (6).
005950     move     "CT"        to Brk-State-Code (7).
005960     move      .0500      to Brk-State-Rate (7).
005970     move     "DE"        to Brk-State-Code (8).
005980     move      .0660      to Brk-State-Rate (8).
005990     move     "FL"        to Brk-State-Code (9).
006000     move      0          to Brk-State-Rate (9).
006010     move     "GA"        to Brk-State-Code (10).
006020     move      .0549      to Brk-State-Rate (10).
006030     move     "HI"        to Brk-State-Code (11).
006040     move      .0725      to Brk-State-Rate (11).
006050     move     "ID"        to Brk-State-Code (12).
006060     move      .0580      to Brk-State-Rate (12).
006070     move     "IL"        to Brk-State-Code (13).
006080     move      .0495      to Brk-State-Rate (13).
006090     move     "IN"        to Brk-State-Code (14).
006100     move      .0305      to Brk-State-Rate (14).
006110     move     "IA"        to Brk-State-Code (15).
006120     move      .0570      to Brk-State-Rate (15).
006130     move     "KS"        to Brk-State-Code (16).
006140     move      .0570      to Brk-State-Rate (16).
006150     move     "KY"        to Brk-State-Code (17).
006160     move      .0400      to Brk-State-Rate (17).
006170     move     "LA"        to Brk-State-Code (18).
006180     move      .0425      to Brk-State-Rate (18).
006190     move     "ME"        to Brk-State-Code (19).
006200     move      .0715      to Brk-State-Rate (19).
006210     move     "MD"        to Brk-State-Code (20).
006220     move      .0575      to Brk-State-Rate (20).
006230     move     "MA"        to Brk-State-Code (21).
006240     move      .0500      to Brk-State-Rate (21).
006250     move     "MI"        to Brk-State-Code (22).
006260     move      .0425      to Brk-State-Rate (22).
006270     move     "MN"        to Brk-State-Code (23).
006280     move      .0985      to Brk-State-Rate (23).
006290     move     "MS"        to Brk-State-Code (24).
006300     move      .0500      to Brk-State-Rate (24).
006310     move     "MO"        to Brk-State-Code (25).
006320     move      .0480      to Brk-State-Rate (25).
006330     move     "MT"        to Brk-State-Code (26).
006340     move      .0675      to Brk-State-Rate (26).
006350     move     "NE"        to Brk-State-Code (27).
006360     move      .0664      to Brk-State-Rate (27).
006370     move     "NV"        to Brk-State-Code (28).
006380     move      0          to Brk-State-Rate (28).
006390     move     "NH"        to Brk-State-Code (29).
006400     move      0          to Brk-State-Rate (29).
006410     move     "NJ"        to Brk-State-Code (30).
006420     move      .1075      to Brk-State-Rate (30).
006430     move     "NM"        to Brk-State-Code (31).
006440     move      .0590      to Brk-State-Rate (31).
006450     move     "NY"        to Brk-State-Code (32).
006460     move      .0685      to Brk-State-Rate (32).
006470     move     "NC"        to Brk-State-Code (33).
006480     move      .0450      to Brk-State-Rate (33).
006490     move     "ND"        to Brk-State-Code (34).
006500     move      .0195      to Brk-State-Rate (34).
006510     move     "OH"        to Brk-State-Code (35).
006520     move      .0350      to Brk-State-Rate (35).
006530     move     "OK"        to Brk-State-Code (36).
006540     move      .0475      to Brk-State-Rate (36).
006550     move     "OR"        to Brk-State-Code (37).
006560     move      .0990      to Brk-State-Rate (37).
006570     move     "PA"        to Brk-State-Code (38).
006580     move      .0307      to Brk-State-Rate (38).
006590     move     "RI"        to Brk-State-Code (39).
006600     move      .0599      to Brk-State-Rate (39).
006610     move     "SC"        to Brk-State-Code (40).
006620     move      .0640      to Brk-State-Rate (40).
006630     move     "SD"        to Brk-State-Code (41).
006640     move      0          to Brk-State-Rate (41).
006650     move     "TN"        to Brk-State-Code (42).
006660     move      0          to Brk-State-Rate (42).
006670     move     "TX"        to Brk-State-Code (43).
006680     move      0          to Brk-State-Rate (43).
006690     move     "UT"        to Brk-State-Code (44).
006700     move      .0465      to Brk-State-Rate (44).
006710     move     "VT"        to Brk-State-Code (45).
006720     move      .0875      to Brk-State-Rate (45).
006730     move     "VA"        to Brk-State-Code (46).
006740     move      .0575      to Brk-State-Rate (46).
006750     move     "WA"        to Brk-State-Code (47).
006760     move      0          to Brk-State-Rate (47).
006770     move     "WV"        to Brk-State-Code (48).
006780     move      .0512      to Brk-State-Rate (48).
006790     move     "WI"        to Brk-State-Code (49).
006800     move      .0530      to Brk-State-Rate (49).
006810     move     "WY"        to Brk-State-Code (50).
006820     move      0          to Brk-State-Rate (50).
006830     move     "DC"        to Brk-State-Code (51).
006840     move      .0895      to Brk-State-Rate (51).
006850*
006860 zz010-Exit.
006870     exit.
006880*
006890*****************************************************
006900*  Common file-status error handler - displays the  *
006910*  message passed in WS-Eval-Msg and aborts the run. *
006920*****************************************************
006930*
006940 zz040-Evaluate-Message.
006950*
006960     display  SY001.
006970     display  WS-Eval-Msg.
006980     stop     run.
006990*
007000 zz040-Exit.
007010     exit.
007020*
