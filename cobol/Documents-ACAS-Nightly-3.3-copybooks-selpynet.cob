000100*                                  Net Pay Result output, line
000110*                                  sequential, one per employee per
000120*                                  pay period - write only.
000130 SELECT PY-NET-PAY-OUTPUT-FILE
000140     ASSIGN TO NETPAYOUT
000150     ORGANIZATION IS LINE SEQUENTIAL
000160     FILE STATUS IS PY-Net-Status.
