000100*                                  Gross Pay input, line sequential,
000110*                                  posted by the upstream time &
000120*                                  attendance feed - read only.
000130 SELECT PY-GROSS-PAY-FILE
000140     ASSIGN TO GROSSPAY
000150     ORGANIZATION IS LINE SEQUENTIAL
000160     FILE STATUS IS PY-Grs-Status.
