000100*                                  Search Summary output, line
000110*                                  sequential, one per active
000120*                                  employee - write only.
000130 SELECT PY-SEARCH-SUMMARY-FILE
000140     ASSIGN TO SEARCHSUMMARY
000150     ORGANIZATION IS LINE SEQUENTIAL
000160     FILE STATUS IS PY-Sum-Status.
