000100*****************************************************************
000110*                                                               *
000120*                Payroll Search Summary Extract                *
000130*                                                               *
000140*          Builds one Search Summary record per active         *
000150*          employee, carrying that employee's own most          *
000160*          recent 4 Net Pay Result records, for loading         *
000170*          into the people search index.                        *
000180*                                                               *
000190*****************************************************************
000200*
000210 identification          division.
000220*
000230 program-id.             py200.
000240 author.                 V B Coen FBCS, FIDM, FIDPM.
000250 installation.           Applewood Computers.
000260 date-written.           29/10/1985.
000270 date-compiled.
000280 security.               Copyright (C) 1976-2026 & later, Vincent
000290*                         Bryan Coen. Distributed under the GNU
000300*                         General Public License. See the file
000310*                         COPYING for details.
000320*
000330*    Remarks.            Search Summary Extract.
000340*                         Loads Employee-Info to an in-core table
000350*                         (last record for a given Employee-Id
000360*                         wins), then reads every Net-Pay-Result
000370*                         posted by py100, filing each one into the
000380*                         matching employee's own 4 slot period
000390*                         table, oldest dropped first. One summary
000400*                         record is then written per active
000410*                         employee.
000420*
000430*                         Was pyrgstr, Check/Payment Register
000440*                         Report - see change log below.
000450*
000460*    Version.            See Prog-Name In Ws.
000470*
000480*    Called Modules.     None.
000490*
000500*    Functions Used.     None.
000510*
000520*    Files used.
000530*                         pyinf.   Employee Info      (in)
000540*                         pynet.   Net Pay Result     (in)
000550*                         pysum.   Search Summary     (out)
000560*
000570*    Error messages used.
000580* System wide.
000590*                         SY001.
000600* Program specific.
000610*                         PY101 - PY104.
000620*
000630* Changes:
000640* 29/10/1985 vbc - 1.0.00 Created - Check/Payment Register Report.
000650* 02/02/1986 vbc        - Report layout tidy up.
000660* 19/09/25  vbc   - 3.3.00 Version update and builds reset.
000670* 22/04/26  vbc   - 4.0.00 Reworked complete as py200, the Search
000680*                  Summary Extract. Report Writer payment register
000690*                  dropped entirely - keyed Employee lookup dropped
000700*                  too, as Employee-Info & Net-Pay-Result are now
000710*                  both plain line sequential feeds with no keyed
000720*                  access. Employee table now loaded complete & the
000730*                  Net-Pay-Result feed is filed against it by a
000740*                  table scan, same pattern as py100 uses for Tax-
000750*                  Config & Deductions.
000760* 24/04/26  vbc   - Employee table sized at 3000 entries to match
000770*                  current headcount + room to grow.
000780* 28/04/26  vbc   - Confirmed with the search team that an employee
000790*                  with no Net-Pay-Result on the feed still gets a
000800*                  summary row, just with Sum-Period-Count zero.
000810* 05/05/26  vbc   - Pulled the UPSI-0 debug toggle & Active-Class
000820*                  condition-name out of Special-Names - active
000830*                  flag is tested on the literal "Y" already,
000840*                  nothing was ever wired to the switch. Employees-
000850*                  loaded count now echoed to SYSOUT every run.
000860*
000870*************************************************************************
000880* Copyright Notice.
000890* ****************
000900*
000910* This notice supersedes all prior copyright notices & was updated
000920* 2024-04-16.
000930*
000940* These files and programs are part of the Applewood Computers
000950* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000960* and later.
000970*
000980* This program is now free software; you can redistribute it and/or
000990* modify it under the terms listed here and of the GNU General
001000* Public License as published by the Free Software Foundation;
001010* version 3 and later as revised for PERSONAL USAGE ONLY and that
001020* includes for use within a business but EXCLUDES repackaging or
001030* for Resale, Rental or Hire in ANY way.
001040*
001050* ACAS is distributed in the hope that it will be useful, but
001060* WITHOUT ANY WARRANTY; without even the implied warranty of
001070* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
001080*
001090* You should have received a copy of the GNU General Public License
001100* along with ACAS; see the file COPYING.
001110*************************************************************************
001120*
001130 environment             division.
001140*
001150 input-output            section.
001160 file-control.
001170     copy "selpyinf.cob".
001180     copy "selpynet.cob".
001190     copy "selpysum.cob".
001200*
001210 data                    division.
001220*
001230 file section.
001240*
001250     copy "fdpyinf.cob".
001260     copy "fdpynet.cob".
001270     copy "fdpysum.cob".
001280*
001290 working-storage         section.
001300*
001310 77  Prog-Name               pic x(17) value "py200   (4.00.00)".
001320*
001330 01  WS-File-Status.
001340     03  PY-Inf-Status       pic xx      value "00".
001350     03  PY-Net-Status       pic xx      value "00".
001360     03  PY-Sum-Status       pic xx      value "00".
001370*
001380 01  WS-File-Status-Num  redefines WS-File-Status.
001390     03  WS-Fs-Num-1         pic 99.
001400     03  WS-Fs-Num-2         pic 99.
001410     03  WS-Fs-Num-3         pic 99.
001420*
001430 01  WS-Switches.
001440     03  WS-Inf-Eof-Sw       pic x       value "N".
001450         88  WS-Inf-Eof                  value "Y".
001460     03  WS-Net-Eof-Sw       pic x       value "N".
001470         88  WS-Net-Eof                  value "Y".
001480*
001490 01  WS-Subscripts.
001500     03  WS-Emp-Sub          pic 9(4)    comp.
001510     03  WS-Found-Sub        pic 9(4)    comp.
001520     03  WS-Emp-Loaded       pic 9(4)    comp value zero.
001530     03  WS-Prd-Sub          pic 9       comp.
001540     03  WS-Lowest-Sub       pic 9       comp.
001550*
001560 01  WS-Counters.
001570     03  WS-Sum-Written      pic 9(7)    comp value zero.
001580     03  WS-Sum-Written-Disp redefines WS-Sum-Written
001590                             pic 9(7).
001600     03  WS-Lowest-Period    pic 9(9)    comp value zero.
001610     03  WS-Lowest-Period-X  redefines WS-Lowest-Period
001620                             pic x(9).
001630*
001640*                                  In-core accumulator, one entry
001650*                                  per employee, built up from
001660*                                  Employee-Info then filed in
001670*                                  against the Net-Pay-Result feed.
001680*                                  Mirrors PY-Search-Summary-Record
001690*                                  field for field.
001700 01  WS-Employee-Table.
001710     03  WS-Emp-Entry        occurs 3000 times
001720                              indexed by WS-Emp-Idx.
001730         05  WS-Emp-Id               pic x(36).
001740         05  WS-Emp-First-Name       pic x(40).
001750         05  WS-Emp-Last-Name        pic x(40).
001760         05  WS-Emp-Email            pic x(60).
001770         05  WS-Emp-Pay-Type         pic x.
001780         05  WS-Emp-Pay-Rate         pic s9(7)v99  comp-3.
001790         05  WS-Emp-Period-Hours     pic s9(5)v99  comp-3.
001800         05  WS-Emp-Is-Active        pic x.
001810         05  WS-Emp-Hire-Date        pic x(10).
001820         05  WS-Emp-Period-Count     pic 9.
001830         05  WS-Emp-Period-Table     occurs 4.
001840             07  WS-Prd-Pay-Period-No          pic 9(9).
001850             07  WS-Prd-Gross-Pay              pic s9(7)v99  comp-3.
001860             07  WS-Prd-Federal-Tax            pic s9(7)v99  comp-3.
001870             07  WS-Prd-State-Tax              pic s9(7)v99  comp-3.
001880             07  WS-Prd-Addl-Fed-Withholding   pic s9(7)v99  comp-3.
001890             07  WS-Prd-Addl-State-Withholding pic s9(7)v99  comp-3.
001900             07  WS-Prd-Total-Tax              pic s9(7)v99  comp-3.
001910             07  WS-Prd-Total-Fixed-Ded        pic s9(7)v99  comp-3.
001920             07  WS-Prd-Total-Percent-Ded      pic s9(7)v99  comp-3.
001930             07  WS-Prd-Total-Deductions       pic s9(7)v99  comp-3.
001940             07  WS-Prd-Net-Pay                pic s9(7)v99  comp-3.
001950             07  WS-Prd-Pay-Rate               pic s9(7)v99  comp-3.
001960             07  WS-Prd-Pay-Type               pic x.
001970             07  WS-Prd-Hours-Worked           pic s9(5)v99  comp-3.
001980             07  WS-Prd-Period-Start           pic x(10).
001990             07  WS-Prd-Period-End             pic x(10).
002000*
002010*                                  One slot's worth of swap area for
002020*                                  the bubble-sort resequence below.
002030 01  WS-Prd-Swap.
002040     03  WS-Swap-Pay-Period-No          pic 9(9).
002050     03  WS-Swap-Gross-Pay              pic s9(7)v99  comp-3.
002060     03  WS-Swap-Federal-Tax            pic s9(7)v99  comp-3.
002070     03  WS-Swap-State-Tax              pic s9(7)v99  comp-3.
002080     03  WS-Swap-Addl-Fed-Withholding   pic s9(7)v99  comp-3.
002090     03  WS-Swap-Addl-State-Withholding pic s9(7)v99  comp-3.
002100     03  WS-Swap-Total-Tax              pic s9(7)v99  comp-3.
002110     03  WS-Swap-Total-Fixed-Ded        pic s9(7)v99  comp-3.
002120     03  WS-Swap-Total-Percent-Ded      pic s9(7)v99  comp-3.
002130     03  WS-Swap-Total-Deductions       pic s9(7)v99  comp-3.
002140     03  WS-Swap-Net-Pay                pic s9(7)v99  comp-3.
002150     03  WS-Swap-Pay-Rate               pic s9(7)v99  comp-3.
002160     03  WS-Swap-Pay-Type               pic x.
002170     03  WS-Swap-Hours-Worked           pic s9(5)v99  comp-3.
002180     03  WS-Swap-Period-Start           pic x(10).
002190     03  WS-Swap-Period-End             pic x(10).
002200*
002210 01  Error-Messages.
002220* System Wide.
002230     03  SY001      pic x(46) value "SY001 Aborting run - Note error and hit Return".
002240* Module Specific.
002250     03  PY101      pic x(40) value "PY101 Employee Info File - Open Error  ".
002260     03  PY102      pic x(40) value "PY102 Net Pay Result File - Open Error ".
002270     03  PY103      pic x(40) value "PY103 Search Summary File - Open Error ".
002280     03  PY104      pic x(40) value "PY104 Search Summary File - Write Error".
002290*
002300 01  WS-Eval-Msg             pic x(40)    value spaces.
002310*
002320 01  WS-Run-Summary.
002330     03  filler              pic x(24) value "PY200 SUMMARIES WRITTEN=".
002340     03  WS-Sum-Write-Disp   pic zzzzzz9.
002350*
002360 linkage                 section.
002370*
002380 procedure     division.
002390*
002400 aa000-Main                  section.
002410*
002420     perform  aa010-Open-Py-Files.
002430     perform  aa020-Load-Employee-Table.
002440     perform  aa030-Load-Net-Pay-History.
002450     perform  aa050-Write-Summaries.
002460     perform  aa060-Run-Summary.
002470     perform  aa099-Close-Py-Files.
002480     stop     run.
002490*
002500 aa000-Exit.
002510     exit     section.
002520*
002530*****************************************************
002540*  Open Employee Info & Net Pay Result for input,   *
002550*  Search Summary for output. Abort on any error.   *
002560*****************************************************
002570*
002580 aa010-Open-Py-Files.
002590*
002600     open     input  PY-EMPLOYEE-INFO-FILE.
002610     if       PY-Inf-Status not = "00"
002620              move PY101 to WS-Eval-Msg
002630              perform zz040-Evaluate-Message thru zz040-Exit.
002640*
002650     open     input  PY-NET-PAY-OUTPUT-FILE.
002660     if       PY-Net-Status not = "00"
002670              move PY102 to WS-Eval-Msg
002680              perform zz040-Evaluate-Message thru zz040-Exit.
002690*
002700     open     output PY-SEARCH-SUMMARY-FILE.
002710     if       PY-Sum-Status not = "00"
002720              move PY103 to WS-Eval-Msg
002730              perform zz040-Evaluate-Message thru zz040-Exit.
002740*
002750 aa010-Exit.
002760     exit.
002770*
002780*****************************************************
002790*  Load Employee-Info complete. Last record for a   *
002800*  given Employee-Id on the feed wins, so later     *
002810*  entries overwrite earlier ones in place.          *
002820*****************************************************
002830*
002840 aa020-Load-Employee-Table.
002850*
002860     read     PY-EMPLOYEE-INFO-FILE
002870              at end move "Y" to WS-Inf-Eof-Sw.
002880*
002890     perform  aa022-Load-One-Employee
002900                thru aa022-Exit
002910                until WS-Inf-Eof.
002920*
002930 aa020-Exit.
002940     exit.
002950*
002960 aa022-Load-One-Employee.
002970*
002980     move     zero            to WS-Found-Sub.
002990     perform  aa024-Scan-Employee-Id
003000                thru aa024-Exit
003010                varying WS-Emp-Sub from 1 by 1
003020                until WS-Emp-Sub > WS-Emp-Loaded
003030                or    WS-Found-Sub not = zero.
003040*
003050     if       WS-Found-Sub = zero
003060              add  1                 to WS-Emp-Loaded
003070              if   WS-Emp-Loaded > 3000
003080                   move "WS-EMPLOYEE-TABLE FULL - RUN ABORTED" to WS-Eval-Msg
003090                   perform zz040-Evaluate-Message thru zz040-Exit
003100              end-if
003110              move WS-Emp-Loaded     to WS-Found-Sub
003120     end-if.
003130*
003140     set      WS-Emp-Idx      to WS-Found-Sub.
003150     move     Inf-Employee-Id to WS-Emp-Id            (WS-Emp-Idx).
003160     move     Inf-First-Name  to WS-Emp-First-Name    (WS-Emp-Idx).
003170     move     Inf-Last-Name   to WS-Emp-Last-Name     (WS-Emp-Idx).
003180     move     Inf-Email       to WS-Emp-Email         (WS-Emp-Idx).
003190     move     Inf-Pay-Type    to WS-Emp-Pay-Type      (WS-Emp-Idx).
003200     move     Inf-Pay-Rate    to WS-Emp-Pay-Rate      (WS-Emp-Idx).
003210     move     Inf-Period-Hours
003220                             to WS-Emp-Period-Hours   (WS-Emp-Idx).
003230     move     Inf-Is-Active   to WS-Emp-Is-Active     (WS-Emp-Idx).
003240     move     Inf-Hire-Date   to WS-Emp-Hire-Date     (WS-Emp-Idx).
003250*
003260     read     PY-EMPLOYEE-INFO-FILE
003270              at end move "Y" to WS-Inf-Eof-Sw.
003280*
003290 aa022-Exit.
003300     exit.
003310*
003320 aa024-Scan-Employee-Id.
003330*
003340     if       WS-Emp-Id (WS-Emp-Sub) = Inf-Employee-Id
003350              move WS-Emp-Sub to WS-Found-Sub.
003360*
003370 aa024-Exit.
003380     exit.
003390*
003400*****************************************************
003410*  Read every Net-Pay-Result & file it against the  *
003420*  matching employee's period table. A result for   *
003430*  an employee with no Employee-Info is dropped, as *
003440*  there is nowhere to file it.                      *
003450*****************************************************
003460*
003470 aa030-Load-Net-Pay-History.
003480*
003490     read     PY-NET-PAY-OUTPUT-FILE
003500              at end move "Y" to WS-Net-Eof-Sw.
003510*
003520     perform  aa032-File-One-Result
003530                thru aa032-Exit
003540                until WS-Net-Eof.
003550*
003560 aa030-Exit.
003570     exit.
003580*
003590 aa032-File-One-Result.
003600*
003610     move     zero            to WS-Found-Sub.
003620     perform  aa024-Scan-Employee-Id-2
003630                thru aa024x-Exit
003640                varying WS-Emp-Sub from 1 by 1
003650                until WS-Emp-Sub > WS-Emp-Loaded
003660                or    WS-Found-Sub not = zero.
003670*
003680     if       WS-Found-Sub not = zero
003690              set  WS-Emp-Idx  to WS-Found-Sub
003700              perform bb010-Insert-Period.
003710*
003720     read     PY-NET-PAY-OUTPUT-FILE
003730              at end move "Y" to WS-Net-Eof-Sw.
003740*
003750 aa032-Exit.
003760     exit.
003770*
003780 aa024-Scan-Employee-Id-2.
003790*
003800     if       WS-Emp-Id (WS-Emp-Sub) = Net-Employee-Id
003810              move WS-Emp-Sub to WS-Found-Sub.
003820*
003830 aa024x-Exit.
003840     exit.
003850*
003860*****************************************************
003870*  File one Net-Pay-Result into the employee's own  *
003880*  4 slot period table, ascending by period number.  *
003890*  When the table is already full the lowest period  *
003900*  present is dropped to make room for the new one.  *
003910*****************************************************
003920*
003930 bb010-Insert-Period.
003940*
003950     if       WS-Emp-Period-Count (WS-Emp-Idx) < 4
003960              add  1            to WS-Emp-Period-Count (WS-Emp-Idx)
003970              move WS-Emp-Period-Count (WS-Emp-Idx) to WS-Prd-Sub
003980     else
003990              move 1            to WS-Lowest-Sub
004000              move WS-Prd-Pay-Period-No (WS-Emp-Idx WS-Lowest-Sub)
004010                                to WS-Lowest-Period
004020              perform bb012-Find-Lowest-Period
004030                        thru bb012-Exit
004040                        varying WS-Prd-Sub from 2 by 1
004050                        until WS-Prd-Sub > 4
004060              move WS-Lowest-Sub to WS-Prd-Sub
004070     end-if.
004080*
004090     move     Net-Pay-Period-No
004100                  to WS-Prd-Pay-Period-No          (WS-Emp-Idx WS-Prd-Sub).
004110     move     Net-Gross-Pay
004120                  to WS-Prd-Gross-Pay              (WS-Emp-Idx WS-Prd-Sub).
004130     move     Net-Federal-Tax
004140                  to WS-Prd-Federal-Tax            (WS-Emp-Idx WS-Prd-Sub).
004150     move     Net-State-Tax
004160                  to WS-Prd-State-Tax              (WS-Emp-Idx WS-Prd-Sub).
004170     move     Net-Addl-Fed-Withholding
004180                  to WS-Prd-Addl-Fed-Withholding   (WS-Emp-Idx WS-Prd-Sub).
004190     move     Net-Addl-State-Withholding
004200                  to WS-Prd-Addl-State-Withholding (WS-Emp-Idx WS-Prd-Sub).
004210     move     Net-Total-Tax
004220                  to WS-Prd-Total-Tax              (WS-Emp-Idx WS-Prd-Sub).
004230     move     Net-Total-Fixed-Deductions
004240                  to WS-Prd-Total-Fixed-Ded        (WS-Emp-Idx WS-Prd-Sub).
004250     move     Net-Total-Percent-Deductions
004260                  to WS-Prd-Total-Percent-Ded      (WS-Emp-Idx WS-Prd-Sub).
004270     move     Net-Total-Deductions
004280                  to WS-Prd-Total-Deductions       (WS-Emp-Idx WS-Prd-Sub).
004290     move     Net-Pay
004300                  to WS-Prd-Net-Pay                (WS-Emp-Idx WS-Prd-Sub).
004310     move     Net-Pay-Rate
004320                  to WS-Prd-Pay-Rate               (WS-Emp-Idx WS-Prd-Sub).
004330     move     Net-Pay-Type
004340                  to WS-Prd-Pay-Type               (WS-Emp-Idx WS-Prd-Sub).
004350     move     Net-Hours-Worked
004360                  to WS-Prd-Hours-Worked           (WS-Emp-Idx WS-Prd-Sub).
004370     move     Net-Period-Start
004380                  to WS-Prd-Period-Start           (WS-Emp-Idx WS-Prd-Sub).
004390     move     Net-Period-End
004400                  to WS-Prd-Period-End             (WS-Emp-Idx WS-Prd-Sub).
004410*
004420     perform  bb020-Resequence-Periods.
004430*
004440 bb010-Exit.
004450     exit.
004460*
004470 bb012-Find-Lowest-Period.
004480*
004490     if       WS-Prd-Pay-Period-No (WS-Emp-Idx WS-Prd-Sub) < WS-Lowest-Period
004500              move WS-Prd-Sub  to WS-Lowest-Sub
004510              move WS-Prd-Pay-Period-No (WS-Emp-Idx WS-Prd-Sub)
004520                                to WS-Lowest-Period.
004530*
004540 bb012-Exit.
004550     exit.
004560*
004570*****************************************************
004580*  Bubble the 4 slots back into ascending period     *
004590*  order after a new one has been filed - simple     *
004600*  bubble pass is plenty for a 4 entry table.         *
004610*****************************************************
004620*
004630 bb020-Resequence-Periods.
004640*
004650     move     1               to WS-Prd-Sub.
004660     perform  bb022-Bubble-Pass
004670                thru bb022-Exit
004680                varying WS-Prd-Sub from 1 by 1
004690                until WS-Prd-Sub > 3.
004700*
004710 bb020-Exit.
004720     exit.
004730*
004740 bb022-Bubble-Pass.
004750*
004760     if       WS-Prd-Pay-Period-No (WS-Emp-Idx WS-Prd-Sub) >
004770              WS-Prd-Pay-Period-No (WS-Emp-Idx (WS-Prd-Sub + 1))
004780              and WS-Prd-Pay-Period-No (WS-Emp-Idx (WS-Prd-Sub + 1)) not = zero
004790              move WS-Emp-Period-Table (WS-Emp-Idx WS-Prd-Sub)
004800                                to WS-Prd-Swap
004810              move WS-Emp-Period-Table (WS-Emp-Idx (WS-Prd-Sub + 1))
004820                                to WS-Emp-Period-Table (WS-Emp-Idx WS-Prd-Sub)
004830              move WS-Prd-Swap  to WS-Emp-Period-Table (WS-Emp-Idx (WS-Prd-Sub + 1)).
004840*
004850 bb022-Exit.
004860     exit.
004870*
004880*****************************************************
004890*  One Search Summary record per active employee.   *
004900*  Inactive employees are suppressed completely.     *
004910*****************************************************
004920*
004930 aa050-Write-Summaries.
004940*
004950     perform  aa052-Write-One-Summary
004960                thru aa052-Exit
004970                varying WS-Emp-Sub from 1 by 1
004980                until WS-Emp-Sub > WS-Emp-Loaded.
004990*
005000 aa050-Exit.
005010     exit.
005020*
005030 aa052-Write-One-Summary.
005040*
005050     if       WS-Emp-Is-Active (WS-Emp-Sub) not = "Y"
005060              go to aa052-Exit.
005070*
005080     move     spaces          to PY-Search-Summary-Record.
005090     set      WS-Emp-Idx      to WS-Emp-Sub.
005100     move     WS-Emp-Id              (WS-Emp-Idx) to Sum-Employee-Id.
005110     move     WS-Emp-First-Name      (WS-Emp-Idx) to Sum-First-Name.
005120     move     WS-Emp-Last-Name       (WS-Emp-Idx) to Sum-Last-Name.
005130     move     WS-Emp-Email           (WS-Emp-Idx) to Sum-Email.
005140     move     WS-Emp-Pay-Type        (WS-Emp-Idx) to Sum-Pay-Type.
005150     move     WS-Emp-Pay-Rate        (WS-Emp-Idx) to Sum-Pay-Rate.
005160     move     WS-Emp-Period-Hours    (WS-Emp-Idx) to Sum-Period-Hours.
005170     move     WS-Emp-Is-Active       (WS-Emp-Idx) to Sum-Is-Active.
005180     move     WS-Emp-Hire-Date       (WS-Emp-Idx) to Sum-Hire-Date.
005190     move     WS-Emp-Period-Count    (WS-Emp-Idx) to Sum-Period-Count.
005200     move     WS-Emp-Period-Table    (WS-Emp-Idx) to Sum-Period-Table.
005210*
005220     write    PY-Search-Summary-Record.
005230     if       PY-Sum-Status not = "00"
005240              move PY104 to WS-Eval-Msg
005250              perform zz040-Evaluate-Message thru zz040-Exit.
005260*
005270     add      1               to WS-Sum-Written.
005280*
005290 aa052-Exit.
005300     exit.
005310*
005320*****************************************************
005330*  Record count to SYSOUT - no printed report.      *
005340*  Employees-loaded count always echoed alongside   *
005350*  it for balancing against the people feed count.  *
005360*****************************************************
005370*
005380 aa060-Run-Summary.
005390*
005400     move     WS-Sum-Written  to WS-Sum-Write-Disp.
005410     display  WS-Run-Summary.
005420     display  "PY200 EMPLOYEES LOADED " WS-Emp-Loaded.
005430*
005440 aa060-Exit.
005450     exit.
005460*
005470 aa099-Close-Py-Files.
005480*
005490     close    PY-EMPLOYEE-INFO-FILE
005500              PY-NET-PAY-OUTPUT-FILE
005510              PY-SEARCH-SUMMARY-FILE.
005520*
005530 aa099-Exit.
005540     exit.
005550*
005560*****************************************************
005570*  Common file-status error handler.                *
005580*****************************************************
005590*
005600 zz040-Evaluate-Message.
005610*
005620     display  SY001.
005630     display  WS-Eval-Msg.
005640     stop     run.
005650*
005660 zz040-Exit.
005670     exit.
005680*
