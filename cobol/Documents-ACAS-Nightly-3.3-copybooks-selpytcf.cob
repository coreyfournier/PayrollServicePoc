000100*                                  Tax Config input, line sequential,
000110*                                  one per employee - read only.
000120 SELECT PY-TAX-CONFIG-FILE
000130     ASSIGN TO TAXCONFIG
000140     ORGANIZATION IS LINE SEQUENTIAL
000150     FILE STATUS IS PY-Txc-Status.
