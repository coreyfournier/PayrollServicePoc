000100*
000110 FD  PY-NET-PAY-OUTPUT-FILE
000120     LABEL RECORDS ARE STANDARD
000130     RECORD CONTAINS 135 CHARACTERS
000140     DATA RECORD IS PY-Net-Pay-Result-Record.
000150     COPY "wspynet.cob".
