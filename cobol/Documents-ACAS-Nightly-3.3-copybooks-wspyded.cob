000100*******************************************
000110*                                          *
000120*  Record Definition For Py Deduction     *
000130*           File                          *
000140*     Uses Ded-Employee-Id +              *
000150*          Ded-Deduction-Id as key        *
000160*******************************************
000170* File size approx 87 bytes.
000180*
000190* 25/10/25 vbc - Created.
000200* 08/11/25 vbc - Rec size changed.
000210* 12/11/25 vbc - and again - less.
000220* 15/11/25 vbc - again more + 9.
000230* 28/12/25 vbc - Consider increasing table to support a.n.other
000240*                new ded rates.
000250* 16/01/26 vbc - Increased size by 2.
000260* 21/04/26 vbc - 2.0.00 Reworked - this used to be the company-wide
000270*                FWT/SWT/LWT/FICA/SDI/FUTA/SUI/EIC config block with
000280*                its own rate tables (all now superseded by
000290*                wspybrk.cob and wspytcf.cob). Record now carries
000300*                one employee election per deduction-id, repeating,
000310*                exactly as posted by the benefits/deductions feed.
000320* 05/05/26 vbc - Rec size comment corrected to 87 - nobody updated
000330*                it when the Employee-Id/Deduction-Id fields grew
000340*                to x(36) GUIDs above.
000350*
000360 01  PY-Deduction-Record.
000370     03  Ded-Employee-Id           pic x(36).
000380     03  Ded-Deduction-Id          pic x(36).
000390*                                  Dollar amount, or a whole-number
000400*                                  percentage (5.00 = 5%) - see
000410*                                  Ded-Is-Percentage below.
000420     03  Ded-Amount                pic s9(7)v99   comp-3.
000430*                                  Y = Amount is a % of gross pay,
000440*                                  N = Amount is flat dollars.
000450     03  Ded-Is-Percentage         pic x.
000460*                                  Y = deduction currently in effect,
000470*                                  N = withheld/deactivated.
000480     03  Ded-Is-Active             pic x.
000490     03  filler                    pic x(08).
000500*
