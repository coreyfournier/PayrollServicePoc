000100*
000110 FD  PY-GROSS-PAY-FILE
000120     LABEL RECORDS ARE STANDARD
000130     RECORD CONTAINS 89 CHARACTERS
000140     DATA RECORD IS PY-Gross-Pay-Record.
000150     COPY "wspygrs.cob".
