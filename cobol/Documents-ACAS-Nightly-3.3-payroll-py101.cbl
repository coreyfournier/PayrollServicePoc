000100*****************************************************************
000110*                                                               *
000120*                  Payroll Tax Calculator                      *
000130*                                                               *
000140*          CALLed by PY100, computes the Federal and           *
000150*          State tax withheld for one pay period.              *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*
000210 program-id.             py101.
000220 author.                 V B Coen FBCS, FIDM, FIDPM.
000230 installation.           Applewood Computers.
000240 date-written.           31/10/1982.
000250 date-compiled.
000260 security.               Copyright (C) 1976-2026, Vincent Bryan Coen.
000270*                         Distributed under the GNU General Public
000280*                         License. See the file COPYING for details.
000290*
000300*    Remarks.            Tax Calculator.
000310*                         Computes Federal (progressive bracket) and
000320*                         State (flat annual rate) withholding for a
000330*                         single employee pay period, annualising on
000340*                         a 26 period year and de-annualising back.
000350*
000360*                         Was maps04, Date Validation & Conversion -
000370*                         see change log below.
000380*
000390*    Version.            See Prog-Name in Ws.
000400*
000410*    Called Modules.     None.
000420*
000430*    Functions Used.     None.
000440*
000450*    Files Used.         None - all tables passed on the Using list.
000460*
000470*    Error messages used.
000480* System wide.
000490*                         None.
000500* Program specific.
000510*                         None.
000520*
000530* Changes:
000540* 31/10/1982 vbc - Created (as maps04, Date Validation/Conversion).
000550* 05/02/02  vbc  - Converted to year 2k using dd/mm/YYYY.
000560* 29/01/09  vbc  - Migration to GNU Cobol, using intrinsic FUNCTIONs.
000570* 19/09/25  vbc  - 3.3.00 Version update and builds reset.
000580* 13/11/25  vbc  - Capitalise vars, paragraphs etc.
000590* 22/04/26  vbc  - 4.0.00 Reworked complete - this is now py101, the
000600*                  Tax Calculator CALLed from the net pay run. Date
000610*                  conversion logic and intrinsic FUNCTIONs removed
000620*                  throughout, replaced by table-driven Federal
000630*                  bracket and State flat-rate tax computation.
000640* 23/04/26  vbc  - Filing status match made case insensitive per
000650*                  HR - feed sends mixed case.
000660* 27/04/26  vbc  - Rounding confirmed as nearest cent, half up, to
000670*                  match Finance's own spreadsheet check figures.
000680* 05/05/26  vbc  - Pulled the UPSI-0 debug toggle & the Mar-Class/
000690*                  Sgl-Class condition-names out of Special-Names -
000700*                  filing status is matched on the upper-cased
000710*                  literal after Inspect Converting, the class test
000720*                  was never wired in. Annual tax figure now
000730*                  echoed to SYSOUT every call for Finance.
000740*
000750*************************************************************************
000760* Copyright Notice.
000770* ****************
000780*
000790* This notice supersedes all prior copyright notices & was updated
000800* 2024-04-16.
000810*
000820* These files and programs are part of the Applewood Computers
000830* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
000840* and later.
000850*
000860* This program is now free software; you can redistribute it and/or
000870* modify it under the terms listed here and of the GNU General
000880* Public License as published by the Free Software Foundation;
000890* version 3 and later as revised for PERSONAL USAGE ONLY and that
000900* includes for use within a business but EXCLUDES repackaging or
000910* for Resale, Rental or Hire in ANY way.
000920*
000930* ACAS is distributed in the hope that it will be useful, but
000940* WITHOUT ANY WARRANTY; without even the implied warranty of
000950* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000960*
000970* You should have received a copy of the GNU General Public License
000980* along with ACAS; see the file COPYING.
000990*************************************************************************
001000*
001010 environment             division.
001020*
001030 input-output            section.
001040 file-control.
001050*
001060 data                    division.
001070*
001080 working-storage         section.
001090*
001100 77  Prog-Name               pic x(17) value "py101   (4.00.00)".
001110*
001120 01  WS-Subscripts.
001130     03  WS-Sub1             pic 99      comp.
001140     03  WS-Sub2             pic 99      comp.
001150*
001160 01  WS-Status-Upper            pic x(20).
001170*
001180 01  WS-Filing-Status-Edit   redefines WS-Status-Upper.
001190     03  WS-Fs-First         pic x.
001200     03  filler              pic x(19).
001210*
001220 01  WS-Annual-Work.
001230     03  WS-Annual-Income    pic s9(9)v99  comp-3.
001240     03  WS-Annual-Tax       pic s9(9)v99  comp-3.
001250     03  WS-Prev-Bound       pic s9(7)v99  comp-3.
001260     03  WS-Taxable-Slice    pic s9(7)v99  comp-3.
001270     03  WS-State-Rate       pic s9v9999   comp-3.
001280*
001290 01  WS-Annual-Tax-Disp      redefines WS-Annual-Work.
001300     03  WS-Annual-Income-X  pic x(8).
001310     03  WS-Annual-Tax-X     pic x(8).
001320     03  filler              pic x(21).
001330*
001340 01  WS-Debug-Line.
001350     03  WS-Dbg-Literal      pic x(20)   value "PY101 ANNUAL TAX = ".
001360     03  WS-Dbg-Amount       pic zzzzzz9.99-.
001370*
001380 linkage                 section.
001390*
001400*********
001410* py101 *
001420*********
001430*
001440  01  PY101-Parms.
001450     03  PY101-Filing-Status     pic x(20).
001460     03  PY101-State             pic xx.
001470     03  PY101-Gross-Pay         pic s9(7)v99  comp-3.
001480     03  PY101-Federal-Tax       pic s9(7)v99  comp-3.
001490     03  PY101-State-Tax         pic s9(7)v99  comp-3.
001500*
001510 01  PY101-Tax-Result-Alt redefines PY101-Parms.
001520     03  filler                  pic x(22).
001530     03  PY101-Combined-Tax      pic s9(7)v99  comp-3
001540                                     occurs 2.
001550*
001560     copy "wspybrk.cob".
001570*
001580 procedure     division using PY101-Parms  PY-Tax-Bracket-Tables.
001590*
001600 aa000-Main                  section.
001610*
001620     move     zero              to PY101-Federal-Tax
001630                                    PY101-State-Tax.
001640     perform  bb010-Compute-Federal-Tax.
001650     perform  bb020-Compute-State-Tax.
001660     perform  zz090-Debug-Display.
001670     go       to aa000-Exit.
001680*
001690 aa000-Exit.
001700     exit     program.
001710*
001720*****************************************************
001730*  Annual Federal tax figure echoed to SYSOUT every  *
001740*  call - Finance balance this against their own     *
001750*  spreadsheet check figures (see change log).       *
001760*****************************************************
001770*
001780 zz090-Debug-Display.
001790*
001800     move     PY101-Federal-Tax to WS-Dbg-Amount.
001810     display  WS-Dbg-Literal WS-Dbg-Amount.
001820*
001830 zz090-Exit.
001840     exit.
001850*
001860*****************************************************
001870*  Federal Tax - progressive annual bracket walk    *
001880*  Filing status of Married / MarriedFilingJointly  *
001890*  (case insensitive) uses the Married table, all   *
001900*  other statuses use the Single table.             *
001910*****************************************************
001920*
001930 bb010-Compute-Federal-Tax.
001940*
001950     move     spaces            to WS-Status-Upper.
001960     move     PY101-Filing-Status
001970                                 to WS-Status-Upper.
001980     inspect  WS-Status-Upper converting
001990                  "abcdefghijklmnopqrstuvwxyz"
002000              to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002010*
002020     move     zero              to WS-Annual-Tax
002030                                    WS-Prev-Bound.
002040     compute  WS-Annual-Income  = PY101-Gross-Pay * 26.
002050*
002060     if       WS-Status-Upper = "MARRIED" or
002070              WS-Status-Upper = "MARRIEDFILINGJOINTLY"
002080              perform  bb012-Walk-Married-Brackets
002090                         thru bb012-Exit
002100                         varying WS-Sub1 from 1 by 1
002110                         until WS-Sub1 > 7
002120                         or    WS-Annual-Income not > WS-Prev-Bound
002130     else
002140              perform  bb014-Walk-Single-Brackets
002150                         thru bb014-Exit
002160                         varying WS-Sub1 from 1 by 1
002170                         until WS-Sub1 > 7
002180                         or    WS-Annual-Income not > WS-Prev-Bound
002190     end-if.
002200*
002210     compute  PY101-Federal-Tax rounded = WS-Annual-Tax / 26.
002220*
002230 bb010-Exit.
002240     exit.
002250*
002260 bb012-Walk-Married-Brackets.
002270*
002280     if       WS-Annual-Income > Brk-Married-Upper-Bound (WS-Sub1)
002290              compute WS-Taxable-Slice =
002300                      Brk-Married-Upper-Bound (WS-Sub1) - WS-Prev-Bound
002310     else
002320              compute WS-Taxable-Slice =
002330                      WS-Annual-Income - WS-Prev-Bound
002340     end-if.
002350*
002360     compute  WS-Annual-Tax rounded =
002370              WS-Annual-Tax +
002380              (WS-Taxable-Slice * Brk-Married-Rate (WS-Sub1)).
002390     move     Brk-Married-Upper-Bound (WS-Sub1)
002400                                 to WS-Prev-Bound.
002410*
002420 bb012-Exit.
002430     exit.
002440*
002450 bb014-Walk-Single-Brackets.
002460*
002470     if       WS-Annual-Income > Brk-Single-Upper-Bound (WS-Sub1)
002480              compute WS-Taxable-Slice =
002490                      Brk-Single-Upper-Bound (WS-Sub1) - WS-Prev-Bound
002500     else
002510              compute WS-Taxable-Slice =
002520                      WS-Annual-Income - WS-Prev-Bound
002530     end-if.
002540*
002550     compute  WS-Annual-Tax rounded =
002560              WS-Annual-Tax +
002570              (WS-Taxable-Slice * Brk-Single-Rate (WS-Sub1)).
002580     move     Brk-Single-Upper-Bound (WS-Sub1)
002590                                 to WS-Prev-Bound.
002600*
002610 bb014-Exit.
002620     exit.
002630*
002640*****************************************************
002650*  State Tax - flat annual rate by 2 letter postal  *
002660*  code. Blank State or an unrecognised code pays   *
002670*  no State tax.                                    *
002680*****************************************************
002690*
002700 bb020-Compute-State-Tax.
002710*
002720     if       PY101-State = spaces
002730              move zero         to PY101-State-Tax
002740              go to bb020-Exit.
002750*
002760     move     zero              to WS-State-Rate
002770                                    WS-Sub2.
002780     inspect  PY101-State converting
002790                  "abcdefghijklmnopqrstuvwxyz"
002800              to  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002810*
002820     perform  bb022-Find-State-Rate
002830                thru bb022-Exit
002840                varying WS-Sub1 from 1 by 1
002850                until  WS-Sub1 > Brk-State-Count
002860                or     WS-Sub2 not = zero.
002870*
002880     compute  WS-Annual-Income  = PY101-Gross-Pay * 26.
002890     compute  WS-Annual-Tax     = WS-Annual-Income * WS-State-Rate.
002900     compute  PY101-State-Tax rounded = WS-Annual-Tax / 26.
002910*
002920 bb020-Exit.
002930     exit.
002940*
002950 bb022-Find-State-Rate.
002960*
002970     if       Brk-State-Code (WS-Sub1) = PY101-State
002980              move  WS-Sub1             to WS-Sub2
002990              move  Brk-State-Rate (WS-Sub1)
003000                                        to WS-State-Rate
003010     end-if.
003020*
003030 bb022-Exit.
003040     exit.
003050*
