000100*
000110 FD  PY-DEDUCTION-FILE
000120     LABEL RECORDS ARE STANDARD
000130     RECORD CONTAINS 87 CHARACTERS
000140     DATA RECORD IS PY-Deduction-Record.
000150     COPY "wspyded.cob".
