000100*******************************************
000110*                                          *
000120*  Working Storage For Tax Calculator     *
000130*       Bracket & Rate Tables             *
000140*                                          *
000150*  Federal brackets are annual upper-     *
000160*  bound / marginal-rate pairs, walked    *
000170*  in ascending order; State table is a   *
000180*  flat annual rate keyed by 2-letter     *
000190*  postal code.                           *
000200*******************************************
000210*
000220* 30/10/25 vbc - Created (as California Single/Married/Head
000230*                low-income-exempt & standard-deduction tables).
000240* 21/04/26 vbc - 2.0.00 Reworked - California-only tables replaced
000250*                by the full IRS single/married annual bracket
000260*                tables and the 50-state-plus-DC flat annual rate
000270*                table used by PY101. Values per the 2026 payroll
000280*                tax bulletin on file with Finance.
000290*
000300 01  PY-Tax-Bracket-Tables.
000310*                                  Single / Head-of-Household brackets.
000320     03  Brk-Federal-Single                    occurs 7.
000330         05  Brk-Single-Upper-Bound     pic s9(7)v99  comp-3.
000340         05  Brk-Single-Rate            pic s9v9999   comp-3.
000350*                                  Married / Married-Filing-Jointly.
000360     03  Brk-Federal-Married                   occurs 7.
000370         05  Brk-Married-Upper-Bound    pic s9(7)v99  comp-3.
000380         05  Brk-Married-Rate           pic s9v9999   comp-3.
000390*                                  Flat annual state rate, 51 entries.
000400     03  Brk-State-Count                pic 99        comp.
000410     03  Brk-State-Entries                     occurs 51.
000420         05  Brk-State-Code             pic xx.
000430         05  Brk-State-Rate             pic s9v9999   comp-3.
000440     03  filler                         pic x(10).
000450*
